000100******************************************************************        
000200* COPYBOOK.           PAYTRAN                                             
000300* DESCRIPTION.        CHILDCARE PROVIDER PAYMENT TRANSACTION REC          
000400*                     ONE RECORD PER PAYMENT MADE TO A PROVIDER.          
000500*                     SORTED ASCENDING BY LICENSE-NUMBER THEN             
000600*                     PAYMENT-DATE SO A PROVIDER'S PAYMENTS ARE           
000700*                     CONTIGUOUS ON THE INPUT FILE.                       
000800******************************************************************        
000900* CHANGES.                                                                
001000* 10/14/25 rmj - 1.0.00 New for the fraud-watch run.                      
001100* 10/28/25 rmj - 1.0.01 PAYMENT-AMOUNT was cut one PIC size short         
001200*                       of the run spec - widened to 9 digits.            
001300******************************************************************        
001400 01  PAYTRAN-REC.                                                         
001500     05  PAYTRAN-LICENSE-NBR     PIC X(12).                               
001600     05  PAYMENT-DATE            PIC X(10).                               
001700     05  PAYMENT-MONTH-KEY REDEFINES PAYMENT-DATE.                        
001800         10  PAYMENT-MONTH-KEY-TXT   PIC X(07).                           
001900         10  FILLER                  PIC X(03).                           
002000     05  PAYMENT-AMOUNT          PIC S9(09)V99.                           
002100     05  FILLER                  PIC X(17).                               
