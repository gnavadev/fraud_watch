000100******************************************************************        
000200* COPYBOOK.           SCOREREC                                            
000300* DESCRIPTION.        SCORED PROVIDER OUTPUT RECORD - ONE PER             
000400*                     PROVIDER PROCESSED BY RISKSCOR.  CARRIES            
000500*                     THE SPENDING AGGREGATES, THE ENGINE SCORE'S         
000600*                     FACTOR TEXT AND THE INDICATOR RULE SET'S            
000700*                     SCORE/CATEGORY/FLAGS.                               
000800******************************************************************        
000900* CHANGES.                                                                
001000* 10/14/25 rmj - 1.0.00 New for the fraud-watch run.                      
001100* 10/28/25 rmj - 1.0.01 TOTAL-SPENDING and AVG-PAYMENT were cut           
001200*                       one PIC size short of the run spec -              
001300*                       widened to 11 and 9 digits.                       
001400******************************************************************        
001500 01  SCOREREC-REC.                                                        
001600     05  SCOREREC-LICENSE-NBR    PIC X(12).                               
001700     05  SCOREREC-PROVIDER-NAME  PIC X(40).                               
001800     05  SCOREREC-LICENSE-STATUS PIC X(10).                               
001900     05  TOTAL-SPENDING          PIC S9(11)V99.                           
002000     05  PAYMENT-COUNT           PIC 9(05).                               
002100     05  AVG-PAYMENT             PIC S9(09)V99.                           
002200     05  RISK-SCORE              PIC 9(03)V99.                            
002300     05  RISK-CATEGORY           PIC X(06).                               
002400     05  IND-INACTIVE-PAY        PIC X(01).                               
002500         88  IND-INACTIVE-PAY-Y  VALUE "Y".                               
002600     05  IND-HIGH-VARIANCE       PIC X(01).                               
002700         88  IND-HIGH-VARIANCE-Y VALUE "Y".                               
002800     05  IND-UNUSUAL-PATTERN     PIC X(01).                               
002900         88  IND-UNUSUAL-PATTERN-Y VALUE "Y".                             
003000     05  IND-SUSP-FREQUENCY      PIC X(01).                               
003100         88  IND-SUSP-FREQUENCY-Y VALUE "Y".                              
003200     05  IND-OUTLIER-AMTS        PIC X(01).                               
003300         88  IND-OUTLIER-AMTS-Y  VALUE "Y".                               
003400     05  IND-CAP-MISMATCH        PIC X(01).                               
003500         88  IND-CAP-MISMATCH-Y  VALUE "Y".                               
003600     05  RISK-FACTORS-TEXT       PIC X(200).                              
003700     05  FILLER                  PIC X(06).                               
