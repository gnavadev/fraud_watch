000100******************************************************************        
000200* COPYBOOK.           WKABEND                                             
000300* DESCRIPTION.        ABEND DIAGNOSTIC WORK RECORD.  WRITTEN TO           
000400*                     SYSOUT WHEN A RUN MUST BE ABENDED AND THEN          
000500*                     FORCED OFF VIA THE ZERO-DIVIDE BELOW SO THE         
000600*                     CONDITION CODE GETS THE OPERATOR ATTENTION.         
000700******************************************************************        
000800* CHANGES.                                                                
000900* 10/14/25 rmj - 1.0.00 Rebuilt for the fraud-watch run from the          
001000*                       fields every batch job in the shop                
001100*                       already COPYs.                                    
001200******************************************************************        
001300 01  ABEND-REC.                                                           
001400     05  PARA-NAME               PIC X(30).                               
001500     05  ABEND-REASON            PIC X(40).                               
001600     05  EXPECTED-VAL            PIC X(10).                               
001700     05  ACTUAL-VAL              PIC X(10).                               
001800     05  FILLER                  PIC X(10).                               
001900                                                                          
002000 01  ZERO-VAL                    PIC 9 VALUE ZERO.                        
002100 01  ONE-VAL                     PIC 9 VALUE 1.                           
