000100******************************************************************        
000200* COPYBOOK.           BENFREC                                             
000300* DESCRIPTION.        BENFORD'S-LAW RESULT RECORD - ONE PER               
000400*                     LEADING DIGIT 1-9, NINE RECORDS PER RUN.            
000500******************************************************************        
000600* CHANGES.                                                                
000700* 10/14/25 rmj - 1.0.00 New for the fraud-watch run.                      
000800******************************************************************        
000900 01  BENFREC-REC.                                                         
001000     05  BENFREC-DIGIT           PIC 9(01).                               
001100     05  ACTUAL-FREQ             PIC 9V9(06).                             
001200     05  BENFORD-FREQ            PIC 9V9(06).                             
001300     05  DEVIATION               PIC 9V9(06).                             
001400     05  ANOMALY-FLAG            PIC X(01).                               
001500         88  ANOMALY-FLAG-Y      VALUE "Y".                               
001600     05  FILLER                  PIC X(15).                               
