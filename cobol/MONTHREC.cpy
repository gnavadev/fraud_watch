000100******************************************************************        
000200* COPYBOOK.           MONTHREC                                            
000300* DESCRIPTION.        MONTHLY SPENDING RECORD - ONE PER PROVIDER          
000400*                     PER DISTINCT CALENDAR MONTH, WRITTEN IN             
000500*                     ASCENDING MONTH ORDER WITHIN EACH PROVIDER          
000600*                     (CONTROL BREAK ON LICENSE-NUMBER).                  
000700******************************************************************        
000800* CHANGES.                                                                
000900* 10/14/25 rmj - 1.0.00 New for the fraud-watch run.                      
001000* 10/28/25 rmj - 1.0.01 MONTH-SPENDING was cut one PIC size short         
001100*                       of the run spec - widened to 11 digits.           
001200******************************************************************        
001300 01  MONTHREC-REC.                                                        
001400     05  MONTHREC-LICENSE-NBR    PIC X(12).                               
001500     05  MONTH-KEY               PIC X(07).                               
001600     05  MONTH-SPENDING          PIC S9(11)V99.                           
001700     05  FILLER                  PIC X(10).                               
