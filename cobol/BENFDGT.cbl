000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  BENFDGT.                                                    
000400 AUTHOR. R M JANOWSKI.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 06/02/97.                                                  
000700 DATE-COMPILED. 06/02/97.                                                 
000800 SECURITY. CONFIDENTIAL.                                                  
000900******************************************************************        
001000* CHANGES.                                                                
001100* 06/02/97 rmj - 1.0.00 Original - pulls the leading significant          
001200*                       digit off a payment amount for the new            
001300*                       Benford's-Law add-on to RISKSCOR.  Scans          
001400*                       the amount as characters instead of using         
001500*                       an intrinsic FUNCTION the way some shops          
001600*                       would - shop standard says no intrinsic           
001700*                       functions in anything that runs against           
001800*                       live County payment data.                         
001900* 11/19/98 rmj - 1.0.01 Y2K READINESS REVIEW.  No date fields in          
002000*                       this module - reviewed and passed with no         
002100*                       changes required.  TICKET CCY2K-0231.             
002200* 04/08/03 dcl - 1.0.02 Found BENF-DIGIT-OUT left at the prior            
002300*                       call's value when the amount came in as           
002400*                       all zeroes (no provider should ever have          
002500*                       a zero payment, but the edit run found            
002600*                       three).  Now forced to zero up front.             
002700* 10/14/25 rmj - 1.1.00 Reviewed against the fraud-watch run spec         
002800*                       for the Hennepin referral - no logic              
002900*                       change needed, module already matches.            
003000* 10/28/25 rmj - 1.1.01 BENF-AMOUNT-IN was cut one PIC size short         
003100*                       of the run spec's payment amount width -          
003200*                       widened to 9 digits, digit-scan table             
003300*                       widened to match.                                 
003400* 10/28/25 rmj - 1.1.02 BENF-WORK-FIELDS had no trailing FILLER -         
003500*                       shop standard calls for one on every              
003600*                       working storage group.  Added.                    
003700******************************************************************        
003800                                                                          
003900 ENVIRONMENT DIVISION.                                                    
004000 CONFIGURATION SECTION.                                                   
004100 SOURCE-COMPUTER. IBM-390.                                                
004200 OBJECT-COMPUTER. IBM-390.                                                
004300 INPUT-OUTPUT SECTION.                                                    
004400                                                                          
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700                                                                          
004800 WORKING-STORAGE SECTION.                                                 
004900 01  BENF-WORK-FIELDS.                                                    
005000*    BENF-ABS-AMT HOLDS THE UNSIGNED AMOUNT.  BENF-DIGITS AND             
005100*    BENF-DIGITS-X REDEFINE IT SO THE NINE DIGIT POSITIONS CAN            
005200*    BE SCANNED ONE CHARACTER AT A TIME - NO REVERSE FUNCTION.            
005300     05  BENF-ABS-AMT            PIC 9(09)V99.                            
005400     05  BENF-DIGITS REDEFINES BENF-ABS-AMT                               
005500                                 PIC 9(11).                               
005600     05  BENF-DIGITS-X REDEFINES BENF-ABS-AMT                             
005700                                 PIC X(11).                               
005800     05  BENF-DIGIT-CHAR         PIC X(01).                               
005900     05  BENF-DIGIT-NUM REDEFINES BENF-DIGIT-CHAR                         
006000                                 PIC 9(01).                               
006100     05  BENF-SCAN-IDX           PIC 9(02) COMP.                          
006200     05  BENF-FOUND-SW           PIC X(01) VALUE "N".                     
006300         88  BENF-DIGIT-FOUND    VALUE "Y".                               
006400     05  FILLER                  PIC X(02).                               
006500                                                                          
006600 LINKAGE SECTION.                                                         
006700 01  BENF-AMOUNT-IN              PIC S9(09)V99.                           
006800 01  BENF-DIGIT-OUT              PIC 9(01).                               
006900                                                                          
007000 PROCEDURE DIVISION USING BENF-AMOUNT-IN, BENF-DIGIT-OUT.                 
007100     MOVE ZERO TO BENF-DIGIT-OUT.                                         
007200     IF BENF-AMOUNT-IN < ZERO                                             
007300         COMPUTE BENF-ABS-AMT = BENF-AMOUNT-IN * -1                       
007400     ELSE                                                                 
007500         MOVE BENF-AMOUNT-IN TO BENF-ABS-AMT.                             
007600                                                                          
007700     MOVE "N" TO BENF-FOUND-SW.                                           
007800     PERFORM 100-SCAN-FOR-DIGIT THRU 100-EXIT                             
007900         VARYING BENF-SCAN-IDX FROM 1 BY 1                                
008000         UNTIL BENF-SCAN-IDX > 11 OR BENF-DIGIT-FOUND.                    
008100                                                                          
008200     GOBACK.                                                              
008300                                                                          
008400 100-SCAN-FOR-DIGIT.                                                      
008500*    FIRST NON-ZERO CHARACTER LEFT TO RIGHT IS THE LEADING DIGIT.         
008600     IF BENF-DIGITS-X(BENF-SCAN-IDX:1) NOT = "0"                          
008700         MOVE BENF-DIGITS-X(BENF-SCAN-IDX:1) TO BENF-DIGIT-CHAR           
008800         MOVE BENF-DIGIT-NUM TO BENF-DIGIT-OUT                            
008900         MOVE "Y" TO BENF-FOUND-SW.                                       
009000 100-EXIT.                                                                
009100     EXIT.                                                                
