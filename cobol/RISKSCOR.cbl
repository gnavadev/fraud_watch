000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  RISKSCOR.                                                   
000400 AUTHOR. R M JANOWSKI.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. CONFIDENTIAL.                                                  
000900******************************************************************        
001000* CHANGES.                                                                
001100* 03/14/89 rmj - 1.0.00 Original.  Match-merges the provider              
001200*                       master against the payment file the same          
001300*                       way a sorted master is match-merged               
001400*                       against a sorted transaction file                 
001500*                       elsewhere in the shop, scores every               
001600*                       provider and writes SCORED-FILE.  Engine          
001700*                       rule set only at first release -                  
001800*                       indicator set and the reports come                
001900*                       later.                                            
002000* 08/22/91 rmj - 1.1.00 Added the IQR outlier calc (sort the              
002100*                       provider's payments, interpolate Q1/Q3)           
002200*                       and pass the flag into CLCRISK so the             
002300*                       engine's new outlier rule and next year's         
002400*                       indicator work share one copy of the              
002500*                       percentile math.                                  
002600* 02/04/94 twk - 1.2.00 Added MONTHLY-FILE - the County wants             
002700*                       spending broken out by calendar month per         
002800*                       provider for the quarterly establishment          
002900*                       review.  Payments already arrive date-            
003000*                       ordered off the sort step ahead of this           
003100*                       job so it is a plain control break, no            
003200*                       second sort needed in here.                       
003300* 02/04/94 twk - 1.2.01 Added the call to CLCRISK with CALC-TYPE-         
003400*                       SW = "I" right behind the engine call -           
003500*                       indicator rule set rides the same payment         
003600*                       table and mean/variance work CLCRISK              
003700*                       already built for the engine call.                
003800* 05/11/96 rmj - 1.3.00 BENFORD'S LAW add-on.  Leading digit off          
003900*                       every payment amount is pulled by the new         
004000*                       BENFDGT subprogram and tallied here; the          
004100*                       frequency/deviation/anomaly figuring and          
004200*                       the nine-record BENFORD-FILE are built at         
004300*                       end of job out of the running tallies.            
004400* 11/19/98 rmj - 1.3.01 Y2K READINESS REVIEW.  PAYMENT-MONTH-KEY          
004500*                       is already CCYY-MM text, not a two-digit          
004600*                       year - no change needed.  Report-line             
004700*                       literals checked for 19xx assumptions,            
004800*                       none found.  TICKET CCY2K-0231.                   
004900* 03/02/01 dcl - 1.3.02 WK-PAY-IDX could run past the 200-entry           
005000*                       payment table on a high-volume provider           
005100*                       and wrap the subscript instead of                 
005200*                       abending - added the bounds check and an          
005300*                       ABEND-REC entry for it.                           
005400* 09/18/04 rmj - 1.4.00 Added the end-of-job run-statistics               
005500*                       section and the top-N high-risk listing           
005600*                       to REPORT-FILE.  Top-N read off a parm            
005700*                       card instead of being wired to 10 so the          
005800*                       audit unit can widen it for a special             
005900*                       pull without a recompile.                         
006000* 09/18/04 rmj - 1.4.01 High-risk listing built off an in-memory          
006100*                       table loaded as SCORED-FILE is written -          
006200*                       no second pass of the file needed and no          
006300*                       SORT verb, same "scan for the unclaimed           
006400*                       extreme" idiom used elsewhere in the shop         
006500*                       against allocation tables.                        
006600* 10/14/25 rmj - 1.5.00 Reviewed against the fraud-watch run spec         
006700*                       for the Hennepin referral - paragraph             
006800*                       names and report wording brought in line          
006900*                       with the spec, logic unchanged.                   
007000* 10/28/25 rmj - 1.5.01 Statistics section was missing average            
007100*                       spending per establishment and the high-          
007200*                       risk percentage line the audit unit               
007300*                       wants on every run - added both.                  
007400* 10/28/25 rmj - 1.5.02 WK-SORT-TBL had no trailing FILLER - shop         
007500*                       standard calls for one on every working           
007600*                       storage group.  Added.                            
007700* 11/04/25 rmj - 1.5.03 HELPDESK TICKET FW-0088.  High-risk               
007800*                       listing was coming up short of TOP-N              
007900*                       once every positive-score provider was            
008000*                       claimed - 956-FIND-BEST-UNUSED compared           
008100*                       against a valid score of zero so a                
008200*                       compliant establishment scoring exactly           
008300*                       0.00 could never be picked.  Added                
008400*                       WK-BEST-FOUND-SW so the first unused              
008500*                       candidate is always accepted regardless           
008600*                       of score.                                         
008700* 11/04/25 rmj - 1.5.04 LICENSE-STATUS compares were case                 
008800*                       sensitive - a lower-case "active" master          
008900*                       record scored as inactive.  Run spec              
009000*                       calls for upper-case treatment, so                
009100*                       900-READ-PROVIDER now folds the field             
009200*                       right after the READ, ahead of every              
009300*                       compare and the CLCRISK call.                     
009400* 11/12/25 rmj - 1.5.05 HELPDESK TICKET FW-0091.  The Benford             
009500*                       theoretical-frequency literal for digits          
009600*                       8-9 was split at the wrong column - the           
009700*                       first segment left six columns blank              
009800*                       before the margin, which COBOL folds              
009900*                       into a continued non-numeric literal's            
010000*                       value.  Re-split so the first segment             
010100*                       runs to column 72 with no trailing                
010200*                       blanks.  Also added a footer line and             
010300*                       row count to the high-risk listing.               
010400******************************************************************        
010500                                                                          
010600 ENVIRONMENT DIVISION.                                                    
010700 CONFIGURATION SECTION.                                                   
010800 SOURCE-COMPUTER. IBM-390.                                                
010900 OBJECT-COMPUTER. IBM-390.                                                
011000 SPECIAL-NAMES.                                                           
011100     C01 IS NEXT-PAGE                                                     
011200     CLASS WK-DIGIT-CLASS IS "0" THRU "9"                                 
011300     UPSI-0 IS WK-RERUN-SWITCH.                                           
011400*    WK-RERUN-SWITCH (UPSI-0) RESERVED FOR A FUTURE PARTIAL-RERUN         
011500*    OPTION - NOT YET WIRED INTO THE MAINLINE.                            
011600                                                                          
011700 INPUT-OUTPUT SECTION.                                                    
011800 FILE-CONTROL.                                                            
011900     SELECT PROVIDER-FILE ASSIGN TO PROVMSTR                              
012000         ORGANIZATION IS LINE SEQUENTIAL                                  
012100         FILE STATUS IS PROV-STATUS.                                      
012200     SELECT PAYMENT-FILE ASSIGN TO PAYTRAN                                
012300         ORGANIZATION IS LINE SEQUENTIAL                                  
012400         FILE STATUS IS PAY-STATUS.                                       
012500     SELECT SCORED-FILE ASSIGN TO SCOREOUT                                
012600         ORGANIZATION IS LINE SEQUENTIAL                                  
012700         FILE STATUS IS SCOR-STATUS.                                      
012800     SELECT MONTHLY-FILE ASSIGN TO MONTHOUT                               
012900         ORGANIZATION IS LINE SEQUENTIAL                                  
013000         FILE STATUS IS MNTH-STATUS.                                      
013100     SELECT BENFORD-FILE ASSIGN TO BENFOUT                                
013200         ORGANIZATION IS LINE SEQUENTIAL                                  
013300         FILE STATUS IS BENF-STATUS.                                      
013400     SELECT REPORT-FILE ASSIGN TO RPTOUT                                  
013500         ORGANIZATION IS LINE SEQUENTIAL                                  
013600         FILE STATUS IS RPT-STATUS.                                       
013700     SELECT SYSOUT ASSIGN TO SYSOUT                                       
013800         ORGANIZATION IS LINE SEQUENTIAL.                                 
013900                                                                          
014000 DATA DIVISION.                                                           
014100 FILE SECTION.                                                            
014200                                                                          
014300 FD  PROVIDER-FILE                                                        
014400     LABEL RECORDS ARE STANDARD                                           
014500     RECORDING MODE IS F.                                                 
014600     COPY PROVMSTR.                                                       
014700                                                                          
014800 FD  PAYMENT-FILE                                                         
014900     LABEL RECORDS ARE STANDARD                                           
015000     RECORDING MODE IS F.                                                 
015100     COPY PAYTRAN.                                                        
015200                                                                          
015300 FD  SCORED-FILE                                                          
015400     LABEL RECORDS ARE STANDARD                                           
015500     RECORDING MODE IS F.                                                 
015600     COPY SCOREREC.                                                       
015700                                                                          
015800 FD  MONTHLY-FILE                                                         
015900     LABEL RECORDS ARE STANDARD                                           
016000     RECORDING MODE IS F.                                                 
016100     COPY MONTHREC.                                                       
016200                                                                          
016300 FD  BENFORD-FILE                                                         
016400     LABEL RECORDS ARE STANDARD                                           
016500     RECORDING MODE IS F.                                                 
016600     COPY BENFREC.                                                        
016700                                                                          
016800 FD  REPORT-FILE                                                          
016900     LABEL RECORDS ARE STANDARD                                           
017000     RECORDING MODE IS F.                                                 
017100 01  RPT-REC                     PIC X(132).                              
017200                                                                          
017300 FD  SYSOUT                                                               
017400     LABEL RECORDS ARE STANDARD                                           
017500     RECORDING MODE IS F.                                                 
017600 01  SYSOUT-REC                  PIC X(100).                              
017700                                                                          
017800 WORKING-STORAGE SECTION.                                                 
017900                                                                          
018000 01  FILE-STATUS-CODES.                                                   
018100     05  PROV-STATUS             PIC X(02).                               
018200         88  PROV-CODE-READ      VALUE SPACES.                            
018300         88  NO-MORE-PROV        VALUE "10".                              
018400     05  PAY-STATUS              PIC X(02).                               
018500         88  PAY-CODE-READ       VALUE SPACES.                            
018600         88  NO-MORE-PAY         VALUE "10".                              
018700     05  SCOR-STATUS             PIC X(02).                               
018800         88  SCOR-CODE-WRITE     VALUE SPACES.                            
018900     05  MNTH-STATUS             PIC X(02).                               
019000         88  MNTH-CODE-WRITE     VALUE SPACES.                            
019100     05  BENF-STATUS             PIC X(02).                               
019200         88  BENF-CODE-WRITE     VALUE SPACES.                            
019300     05  RPT-STATUS              PIC X(02).                               
019400         88  RPT-CODE-WRITE      VALUE SPACES.                            
019500     05  FILLER                  PIC X(02).                               
019600                                                                          
019700 01  FLAGS-AND-SWITCHES.                                                  
019800     05  MORE-PROVIDER-SW        PIC X(01) VALUE "Y".                     
019900         88  NO-MORE-PROVIDERS   VALUE "N".                               
020000         88  MORE-PROVIDERS      VALUE "Y".                               
020100     05  MORE-PAYMENT-SW         PIC X(01) VALUE "Y".                     
020200         88  NO-MORE-PAYMENTS    VALUE "N".                               
020300         88  MORE-PAYMENTS       VALUE "Y".                               
020400     05  WK-VALID-CARD-SW        PIC X(01) VALUE "Y".                     
020500         88  WK-VALID-CARD       VALUE "Y".                               
020600     05  WK-BEST-FOUND-SW        PIC X(01) VALUE "N".                     
020700         88  WK-BEST-FOUND       VALUE "Y".                               
020800     05  FILLER                  PIC X(01).                               
020900                                                                          
021000*    TOP-N PARM CARD - HOW MANY HIGH-RISK PROVIDERS THE LISTING           
021100*    CARRIES.  DEFAULTS TO 10 IF THE CARD IS BLANK OR BAD.                
021200 01  WK-TOP-N-CARD               PIC X(02).                               
021300 01  WK-TOP-N REDEFINES WK-TOP-N-CARD                                     
021400                                 PIC 9(02).                               
021500                                                                          
021600 01  COUNTERS-IDXS-AND-ACCUMULATORS.                                      
021700     05  RECORDS-READ-PROV       PIC 9(07) COMP.                          
021800     05  RECORDS-READ-PAY        PIC 9(07) COMP.                          
021900     05  RECORDS-WRITTEN-SCORED  PIC 9(07) COMP.                          
022000     05  RECORDS-WRITTEN-MONTH   PIC 9(07) COMP.                          
022100     05  WK-PAY-IDX              PIC 9(03) COMP.                          
022200     05  WK-PROV-IDX             PIC 9(04) COMP.                          
022300     05  WK-SORT-IDX1            PIC 9(03) COMP.                          
022400     05  WK-SORT-IDX2            PIC 9(03) COMP.                          
022500     05  WK-SWAP-TEMP            PIC S9(09)V99 COMP-3.                    
022600     05  WK-Q1-POS               PIC S9(05)V9(02) COMP-3.                 
022700     05  WK-Q3-POS               PIC S9(05)V9(02) COMP-3.                 
022800     05  WK-Q1-VAL               PIC S9(09)V99 COMP-3.                    
022900     05  WK-Q3-VAL               PIC S9(09)V99 COMP-3.                    
023000     05  WK-IQR-VAL              PIC S9(09)V99 COMP-3.                    
023100     05  WK-LOW-FENCE            PIC S9(09)V99 COMP-3.                    
023200     05  WK-HIGH-FENCE           PIC S9(09)V99 COMP-3.                    
023300     05  WK-LO-IDX               PIC 9(03) COMP.                          
023400     05  WK-HI-IDX               PIC 9(03) COMP.                          
023500     05  WK-FRAC                 PIC S9(03)V9(02) COMP-3.                 
023600     05  CALC-CALL-RET-CODE      PIC S9(04) COMP.                         
023700     05  BENF-CALL-DIGIT         PIC 9(01).                               
023800     05  WK-BENF-IDX             PIC 9(01) COMP.                          
023900     05  WK-RPT-IDX              PIC 9(04) COMP.                          
024000     05  WK-TOPN-IDX             PIC 9(04) COMP.                          
024100     05  WK-BEST-IDX             PIC 9(04) COMP.                          
024200     05  WK-BEST-SCORE           PIC 9(03)V99 COMP-3.                     
024300     05  WK-CARD-POS             PIC 9(01) COMP.                          
024400     05  WK-HIGHRISK-COUNT       PIC 9(04) COMP.                          
024500     05  FILLER                  PIC X(02).                               
024600                                                                          
024700 01  WK-MONTH-FIELDS.                                                     
024800     05  WK-CURR-MONTH           PIC X(07).                               
024900     05  WK-MONTH-TOTAL          PIC S9(11)V99 COMP-3.                    
025000     05  FILLER                  PIC X(05).                               
025100                                                                          
025200 01  RUN-TOTALS.                                                          
025300     05  RUN-TOTAL-PROVIDERS     PIC 9(05) COMP.                          
025400     05  RUN-ACTIVE-COUNT        PIC 9(05) COMP.                          
025500     05  RUN-INACTIVE-COUNT      PIC 9(05) COMP.                          
025600     05  RUN-HIGH-COUNT          PIC 9(05) COMP.                          
025700     05  RUN-MEDIUM-COUNT        PIC 9(05) COMP.                          
025800     05  RUN-LOW-COUNT           PIC 9(05) COMP.                          
025900     05  RUN-TOTAL-SPENDING      PIC S9(11)V99 COMP-3.                    
026000     05  RUN-AVG-SPENDING        PIC S9(11)V99 COMP-3.                    
026100     05  RUN-SCORE-SUM           PIC S9(09)V99 COMP-3.                    
026200     05  RUN-AVG-SCORE           PIC S9(05)V99 COMP-3.                    
026300     05  RUN-HIGH-PCT            PIC S9(05)V99 COMP-3.                    
026400     05  FILLER                  PIC X(05).                               
026500                                                                          
026600*    BENFORD'S-LAW RUNNING TALLIES - ONE COUNTER PER LEADING              
026700*    DIGIT 1-9, PLUS THE COUNT OF PAYMENTS THAT ACTUALLY HAD A            
026800*    NON-ZERO LEADING DIGIT TO TALLY.                                     
026900 01  BENF-COUNTS.                                                         
027000     05  BENF-DIGIT-COUNT OCCURS 9 TIMES                                  
027100                                 PIC 9(07) COMP.                          
027200     05  BENF-VALID-TOTAL        PIC 9(07) COMP.                          
027300     05  FILLER                  PIC X(02).                               
027400                                                                          
027500 01  WK-BENFORD-CALC-FIELDS.                                              
027600     05  WK-ACTUAL-FREQ          PIC 9V9(06) COMP-3.                      
027700     05  WK-THEORY-FREQ          PIC 9V9(06) COMP-3.                      
027800     05  WK-DEVIATION            PIC S9V9(06) COMP-3.                     
027900     05  FILLER                  PIC X(05).                               
028000                                                                          
028100*    BENFORD'S LAW THEORETICAL LEADING-DIGIT FREQUENCIES FOR              
028200*    DIGITS 1-9, CARRIED AS ONE FLAT LITERAL AND REDEFINED AS A           
028300*    TABLE - SAME PRIMING TRICK CLCRISK USES FOR THE EXCLUDED-            
028400*    EIN LIST.  EACH ENTRY IS log10(1 + 1/d).                             
028500 01  WK-BENFORD-THEORY-FLAT      PIC X(63) VALUE                          
028600         "03010300176090012494000969100079180006695000579900051150        
028700-        "0045760".                                                       
028800 01  WK-BENFORD-THEORY-TBL REDEFINES WK-BENFORD-THEORY-FLAT.              
028900     05  WK-BENFORD-THEORY-PCT OCCURS 9 TIMES                             
029000                                 PIC 9V9(06).                             
029100                                                                          
029200 01  WK-DISPLAY-FIELDS.                                                   
029300     05  WK-DISPLAY-CT           PIC ZZZZ9.                               
029400     05  WK-DISPLAY-MONEY        PIC $$$,$$$,$$$,$$9.99.                  
029500     05  WK-DISPLAY-SCORE        PIC ZZ9.99.                              
029600     05  FILLER                  PIC X(05).                               
029700                                                                          
029800*    ENGINE RULE SET FACTOR TEXT HELD HERE BETWEEN THE ENGINE             
029900*    CALL AND THE INDICATOR CALL SINCE CALC-OUT-FACTORS GETS              
030000*    REUSED (INDICATOR RULE SET DOES NOT BUILD FACTOR TEXT).              
030100 01  WK-ENGINE-FACTORS           PIC X(200).                              
030200                                                                          
030300*    PER-PROVIDER PAYMENT STAGING TABLE - LOADED OFF PAYMENT-FILE         
030400*    AS EACH PROVIDER'S PAYMENTS ARE READ, PASSED DOWN TO CLCRISK         
030500*    AS CALC-PAYMENT-TABLE FOR THE MEAN/VARIANCE/IQR WORK.                
030600 01  PYMT-TABLE.                                                          
030700     05  PYMT-ENTRY OCCURS 200 TIMES.                                     
030800         10  PYMT-AMOUNT         PIC S9(09)V99.                           
030900         10  PYMT-MONTH          PIC X(07).                               
031000         10  FILLER              PIC X(02).                               
031100                                                                          
031200 01  WK-SORT-TBL.                                                         
031300     05  WK-SORT-AMT OCCURS 200 TIMES                                     
031400                                 PIC S9(09)V99.                           
031500     05  FILLER                  PIC X(02).                               
031600                                                                          
031700*    IN-MEMORY COPY OF THE COUNTY'S PROVIDER ROLL, LOADED AS              
031800*    SCORED-FILE IS WRITTEN.  THE HIGH-RISK LISTING SCANS THIS            
031900*    TABLE FOR THE TOP-N SCORES INSTEAD OF SORTING OR RE-READING          
032000*    SCORED-FILE.                                                         
032100 01  SCORED-TABLE.                                                        
032200     05  SCORED-ENTRY OCCURS 1000 TIMES.                                  
032300         10  ST-LICENSE-NBR      PIC X(12).                               
032400         10  ST-PROVIDER-NAME    PIC X(40).                               
032500         10  ST-LICENSE-STATUS   PIC X(10).                               
032600         10  ST-TOTAL-SPENDING   PIC S9(11)V99.                           
032700         10  ST-RISK-SCORE       PIC 9(03)V99.                            
032800         10  ST-RISK-CATEGORY    PIC X(06).                               
032900         10  ST-USED-SW          PIC X(01).                               
033000             88  ST-USED         VALUE "Y".                               
033100         10  FILLER              PIC X(04).                               
033200                                                                          
033300*    WORK COPY OF THE RECORD PASSED TO CLCRISK.  LAYOUT MUST              
033400*    TRACK CLCRISK'S LINKAGE SECTION COPY OF CALC-RISK-REC FIELD          
033500*    FOR FIELD.                                                           
033600 01  CALC-RISK-REC.                                                       
033700     05  CALC-TYPE-SW            PIC X.                                   
033800         88  CALC-ENGINE-RULES   VALUE "E".                               
033900         88  CALC-INDICATOR-RULES VALUE "I".                              
034000     05  CALC-LICENSE-STATUS     PIC X(10).                               
034100     05  CALC-CAPACITY           PIC 9(05).                               
034200     05  CALC-EIN                PIC X(09).                               
034300     05  CALC-EIN-NUM REDEFINES CALC-EIN                                  
034400                                 PIC 9(09).                               
034500     05  CALC-REVENUE            PIC S9(09)V99.                           
034600     05  CALC-TOTAL-SPENDING     PIC S9(11)V99.                           
034700     05  CALC-PAYMENT-COUNT      PIC 9(05).                               
034800     05  CALC-AVG-PAYMENT        PIC S9(09)V99.                           
034900     05  CALC-IQR-OUTLIER-SW     PIC X.                                   
035000         88  CALC-IQR-OUTLIER    VALUE "Y".                               
035100     05  CALC-PAYMENT-TABLE OCCURS 200 TIMES                              
035200                                 PIC S9(09)V99.                           
035300     05  CALC-OUT-SCORE          PIC 9(03)V99.                            
035400     05  CALC-OUT-FACTORS        PIC X(200).                              
035500     05  CALC-OUT-CATEGORY       PIC X(06).                               
035600     05  CALC-OUT-IND-INACTIVE   PIC X.                                   
035700     05  CALC-OUT-IND-HIVAR      PIC X.                                   
035800     05  CALC-OUT-IND-UNUSUAL    PIC X.                                   
035900     05  CALC-OUT-IND-SUSPFREQ   PIC X.                                   
036000     05  CALC-OUT-IND-OUTLIER    PIC X.                                   
036100     05  CALC-OUT-IND-CAPMIS     PIC X.                                   
036200     05  FILLER                  PIC X(10).                               
036300                                                                          
036400*    REPORT-FILE PRINT LINES - RUN-STATISTICS SECTION.                    
036500 01  WS-BLANK-LINE.                                                       
036600     05  FILLER                  PIC X(132) VALUE SPACES.                 
036700                                                                          
036800 01  WS-RPT-TITLE-REC.                                                    
036900     05  FILLER                  PIC X(01) VALUE SPACE.                   
037000     05  FILLER                  PIC X(50) VALUE                          
037100         "CHILDCARE PROVIDER FRAUD-RISK BATCH - RUN REPORT".              
037200     05  FILLER                  PIC X(81) VALUE SPACES.                  
037300                                                                          
037400 01  WS-STATS-HDR-REC.                                                    
037500     05  FILLER                  PIC X(01) VALUE SPACE.                   
037600     05  FILLER                  PIC X(30) VALUE "RUN STATISTICS".        
037700     05  FILLER                  PIC X(101) VALUE SPACES.                 
037800                                                                          
037900 01  WS-STATS-LINE-REC.                                                   
038000     05  FILLER                  PIC X(01) VALUE SPACE.                   
038100     05  STATS-LABEL-O           PIC X(30).                               
038200     05  FILLER                  PIC X(02) VALUE SPACES.                  
038300     05  STATS-VALUE-O           PIC X(20).                               
038400     05  FILLER                  PIC X(79) VALUE SPACES.                  
038500                                                                          
038600*    REPORT-FILE PRINT LINES - TOP-N HIGH-RISK SECTION.                   
038700 01  WS-HIGHRISK-HDR-REC.                                                 
038800     05  FILLER                  PIC X(01) VALUE SPACE.                   
038900     05  FILLER                  PIC X(40) VALUE                          
039000         "TOP RISK PROVIDERS".                                            
039100     05  FILLER                  PIC X(91) VALUE SPACES.                  
039200                                                                          
039300 01  WS-HIGHRISK-COLM-HDR-REC.                                            
039400     05  FILLER                  PIC X(01) VALUE SPACE.                   
039500     05  FILLER                  PIC X(13) VALUE "LICENSE NBR".           
039600     05  FILLER                  PIC X(42) VALUE "PROVIDER NAME".         
039700     05  FILLER                  PIC X(11) VALUE "STATUS".                
039800     05  FILLER                  PIC X(17) VALUE "TOTAL SPENDING".        
039900     05  FILLER                  PIC X(09) VALUE "SCORE".                 
040000     05  FILLER                  PIC X(10) VALUE "CATEGORY".              
040100     05  FILLER                  PIC X(29) VALUE SPACES.                  
040200                                                                          
040300 01  WS-HIGHRISK-DETAIL-REC.                                              
040400     05  FILLER                  PIC X(01) VALUE SPACE.                   
040500     05  HR-LICENSE-O            PIC X(13).                               
040600     05  HR-NAME-O               PIC X(42).                               
040700     05  HR-STATUS-O             PIC X(11).                               
040800     05  HR-SPENDING-O           PIC $$$,$$$,$$$,$$9.99.                  
040900     05  FILLER                  PIC X(02) VALUE SPACES.                  
041000     05  HR-SCORE-O              PIC ZZ9.99.                              
041100     05  FILLER                  PIC X(03) VALUE SPACES.                  
041200     05  HR-CATEGORY-O           PIC X(10).                               
041300     05  FILLER                  PIC X(24) VALUE SPACES.                  
041400                                                                          
041500*    FOOTER - COUNT OF ROWS ACTUALLY WRITTEN ABOVE, PER THE               
041600*    AUDIT UNIT'S RUN SPEC.  CAN RUN SHORT OF TOP-N ONLY WHEN             
041700*    FEWER PROVIDERS EXIST THAN THE PARM CARD ASKS FOR.                   
041800 01  WS-HIGHRISK-FOOTER-REC.                                              
041900     05  FILLER                  PIC X(01) VALUE SPACE.                   
042000     05  HR-FOOTER-LABEL-O       PIC X(30).                               
042100     05  FILLER                  PIC X(02) VALUE SPACES.                  
042200     05  HR-FOOTER-VALUE-O       PIC X(20).                               
042300     05  FILLER                  PIC X(79) VALUE SPACES.                  
042400                                                                          
042500     COPY WKABEND.                                                        
042600                                                                          
042700 PROCEDURE DIVISION.                                                      
042800                                                                          
042900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
043000     PERFORM 100-MAINLINE THRU 100-EXIT                                   
043100         UNTIL NO-MORE-PROVIDERS.                                         
043200     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
043300     MOVE ZERO TO RETURN-CODE.                                            
043400     GOBACK.                                                              
043500                                                                          
043600 000-HOUSEKEEPING.                                                        
043700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
043800     DISPLAY "******** BEGIN JOB RISKSCOR ********".                      
043900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS                            
044000                RUN-TOTALS                                                
044100                BENF-COUNTS                                               
044200                SCORED-TABLE.                                             
044300                                                                          
044400*    TOP-N PARM CARD - CLASS-TEST EACH CHARACTER INSTEAD OF               
044500*    RELYING ON THE COMPILER'S NUMERIC TEST, THE WAY THIS SHOP            
044600*    WROTE ITS CARD EDITS BEFORE NUMERIC WAS TRUSTED ON EVERY             
044700*    EBCDIC DISPLAY FIELD THAT CAME OFF A KEYPUNCH.                       
044800     ACCEPT WK-TOP-N-CARD FROM SYSIN.                                     
044900     MOVE "Y" TO WK-VALID-CARD-SW.                                        
045000     PERFORM 010-CHECK-CARD-DIGIT THRU 010-EXIT                           
045100         VARYING WK-CARD-POS FROM 1 BY 1 UNTIL WK-CARD-POS > 2.           
045200     IF WK-TOP-N-CARD = SPACES OR NOT WK-VALID-CARD                       
045300         MOVE 10 TO WK-TOP-N                                              
045400     ELSE                                                                 
045500         IF WK-TOP-N < 1 OR WK-TOP-N > 50                                 
045600             MOVE 10 TO WK-TOP-N.                                         
045700                                                                          
045800     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
045900     PERFORM 900-READ-PROVIDER THRU 900-EXIT.                             
046000     IF NO-MORE-PROVIDERS                                                 
046100         MOVE "EMPTY PROVIDER MASTER FILE" TO ABEND-REASON                
046200         GO TO 1000-ABEND-RTN.                                            
046300     PERFORM 920-READ-PAYMENT THRU 920-EXIT.                              
046400 000-EXIT.                                                                
046500     EXIT.                                                                
046600                                                                          
046700 010-CHECK-CARD-DIGIT.                                                    
046800     IF WK-TOP-N-CARD(WK-CARD-POS:1) IS NOT WK-DIGIT-CLASS                
046900         MOVE "N" TO WK-VALID-CARD-SW.                                    
047000 010-EXIT.                                                                
047100     EXIT.                                                                
047200                                                                          
047300 100-MAINLINE.                                                            
047400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
047500     PERFORM 200-NEW-PROVIDER THRU 200-EXIT.                              
047600     PERFORM 900-READ-PROVIDER THRU 900-EXIT.                             
047700 100-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000 200-NEW-PROVIDER.                                                        
048100     MOVE "200-NEW-PROVIDER" TO PARA-NAME.                                
048200     MOVE ZERO TO WK-PAY-IDX.                                             
048300     PERFORM 250-LOAD-PROVIDER-PAYMENTS THRU 250-EXIT                     
048400         UNTIL NO-MORE-PAYMENTS                                           
048500            OR PAYTRAN-LICENSE-NBR > LICENSE-NUMBER.                      
048600     PERFORM 300-AGGREGATE-SPENDING THRU 300-EXIT.                        
048700     PERFORM 400-AGGREGATE-MONTHLY THRU 400-EXIT.                         
048800     PERFORM 600-CALL-ENGINE-SCORE THRU 600-EXIT.                         
048900     PERFORM 620-CALL-INDICATOR-SCORE THRU 620-EXIT.                      
049000     PERFORM 700-WRITE-SCORED-REC THRU 700-EXIT.                          
049100     PERFORM 750-ACCUM-RUN-TOTALS THRU 750-EXIT.                          
049200 200-EXIT.                                                                
049300     EXIT.                                                                
049400                                                                          
049500 250-LOAD-PROVIDER-PAYMENTS.                                              
049600*    MATCH-MERGE AGAINST PAYMENT-FILE.  A PAYMENT KEYED BELOW             
049700*    THE CURRENT PROVIDER IS AN ORPHAN - SKIP IT AND KEEP GOING.          
049800*    ONE KEYED ABOVE BELONGS TO A PROVIDER NOT YET REACHED - THE          
049900*    UNTIL CLAUSE IN 200-NEW-PROVIDER STOPS THE LOOP ON THAT.             
050000     MOVE "250-LOAD-PROVIDER-PAYMENTS" TO PARA-NAME.                      
050100     IF PAYTRAN-LICENSE-NBR < LICENSE-NUMBER                              
050200         PERFORM 920-READ-PAYMENT THRU 920-EXIT                           
050300         GO TO 250-EXIT.                                                  
050400                                                                          
050500     ADD 1 TO WK-PAY-IDX.                                                 
050600     IF WK-PAY-IDX > 200                                                  
050700         MOVE "TOO MANY PAYMENTS FOR ONE PROVIDER" TO ABEND-REASON        
050800         MOVE LICENSE-NUMBER TO ACTUAL-VAL                                
050900         GO TO 1000-ABEND-RTN.                                            
051000                                                                          
051100     MOVE PAYMENT-AMOUNT TO PYMT-AMOUNT(WK-PAY-IDX).                      
051200     MOVE PAYMENT-MONTH-KEY-TXT TO PYMT-MONTH(WK-PAY-IDX).                
051300     PERFORM 500-TALLY-BENFORD-DIGIT THRU 500-EXIT.                       
051400     PERFORM 920-READ-PAYMENT THRU 920-EXIT.                              
051500 250-EXIT.                                                                
051600     EXIT.                                                                
051700                                                                          
051800 300-AGGREGATE-SPENDING.                                                  
051900     MOVE "300-AGGREGATE-SPENDING" TO PARA-NAME.                          
052000     MOVE ZERO TO CALC-TOTAL-SPENDING, CALC-AVG-PAYMENT.                  
052100     MOVE WK-PAY-IDX TO CALC-PAYMENT-COUNT.                               
052200     IF WK-PAY-IDX = ZERO                                                 
052300         GO TO 300-EXIT.                                                  
052400                                                                          
052500     PERFORM 310-SUM-ONE-PAYMENT THRU 310-EXIT                            
052600         VARYING WK-SORT-IDX1 FROM 1 BY 1                                 
052700         UNTIL WK-SORT-IDX1 > WK-PAY-IDX.                                 
052800     COMPUTE CALC-AVG-PAYMENT ROUNDED =                                   
052900         CALC-TOTAL-SPENDING / WK-PAY-IDX.                                
053000     PERFORM 350-CALC-IQR-FLAG THRU 350-EXIT.                             
053100 300-EXIT.                                                                
053200     EXIT.                                                                
053300                                                                          
053400 310-SUM-ONE-PAYMENT.                                                     
053500     ADD PYMT-AMOUNT(WK-SORT-IDX1) TO CALC-TOTAL-SPENDING.                
053600 310-EXIT.                                                                
053700     EXIT.                                                                
053800                                                                          
053900 350-CALC-IQR-FLAG.                                                       
054000*    INTERQUARTILE-RANGE OUTLIER TEST - SORT A COPY OF THE                
054100*    PROVIDER'S PAYMENTS, INTERPOLATE Q1/Q3 AND FLAG ANY PAYMENT          
054200*    OUTSIDE 1.5*IQR OF EITHER FENCE.  NEEDS AT LEAST FOUR                
054300*    PAYMENTS TO MEAN ANYTHING.                                           
054400     MOVE "350-CALC-IQR-FLAG" TO PARA-NAME.                               
054500     MOVE "N" TO CALC-IQR-OUTLIER-SW.                                     
054600     IF WK-PAY-IDX < 4                                                    
054700         GO TO 350-EXIT.                                                  
054800                                                                          
054900     PERFORM 355-COPY-TO-SORT-TBL THRU 355-EXIT                           
055000         VARYING WK-SORT-IDX1 FROM 1 BY 1                                 
055100         UNTIL WK-SORT-IDX1 > WK-PAY-IDX.                                 
055200                                                                          
055300     PERFORM 360-COMPARE-SWAP THRU 360-EXIT                               
055400         VARYING WK-SORT-IDX1 FROM 1 BY 1                                 
055500             UNTIL WK-SORT-IDX1 > WK-PAY-IDX - 1                          
055600         AFTER WK-SORT-IDX2 FROM 1 BY 1                                   
055700             UNTIL WK-SORT-IDX2 > WK-PAY-IDX - WK-SORT-IDX1.              
055800                                                                          
055900     PERFORM 370-CALC-Q1 THRU 370-EXIT.                                   
056000     PERFORM 380-CALC-Q3 THRU 380-EXIT.                                   
056100     COMPUTE WK-IQR-VAL = WK-Q3-VAL - WK-Q1-VAL.                          
056200     COMPUTE WK-LOW-FENCE = WK-Q1-VAL - (1.5 * WK-IQR-VAL).               
056300     COMPUTE WK-HIGH-FENCE = WK-Q3-VAL + (1.5 * WK-IQR-VAL).              
056400     PERFORM 390-CHECK-OUTLIERS THRU 390-EXIT                             
056500         VARYING WK-SORT-IDX1 FROM 1 BY 1                                 
056600         UNTIL WK-SORT-IDX1 > WK-PAY-IDX OR CALC-IQR-OUTLIER.             
056700 350-EXIT.                                                                
056800     EXIT.                                                                
056900                                                                          
057000 355-COPY-TO-SORT-TBL.                                                    
057100     MOVE PYMT-AMOUNT(WK-SORT-IDX1) TO WK-SORT-AMT(WK-SORT-IDX1).         
057200 355-EXIT.                                                                
057300     EXIT.                                                                
057400                                                                          
057500 360-COMPARE-SWAP.                                                        
057600*    ONE BUBBLE-SORT PASS.  VARYING...AFTER DRIVES BOTH                   
057700*    SUBSCRIPTS OFF THE ONE PERFORM STATEMENT - NO SORT VERB,             
057800*    NO NESTED PERFORM...END-PERFORM NEEDED.                              
057900     IF WK-SORT-AMT(WK-SORT-IDX2) > WK-SORT-AMT(WK-SORT-IDX2 + 1)         
058000         MOVE WK-SORT-AMT(WK-SORT-IDX2) TO WK-SWAP-TEMP                   
058100         MOVE WK-SORT-AMT(WK-SORT-IDX2 + 1)                               
058200             TO WK-SORT-AMT(WK-SORT-IDX2)                                 
058300         MOVE WK-SWAP-TEMP TO WK-SORT-AMT(WK-SORT-IDX2 + 1).              
058400 360-EXIT.                                                                
058500     EXIT.                                                                
058600                                                                          
058700 370-CALC-Q1.                                                             
058800*    LINEAR-INTERPOLATION Q1 - POSITION IS ZERO-BASED, MOVING IT          
058900*    TO AN INTEGER COMP FIELD TRUNCATES TO THE FLOOR.                     
059000     COMPUTE WK-Q1-POS ROUNDED = (WK-PAY-IDX - 1) * .25.                  
059100     MOVE WK-Q1-POS TO WK-LO-IDX.                                         
059200     ADD 1 TO WK-LO-IDX.                                                  
059300     COMPUTE WK-FRAC = WK-Q1-POS - (WK-LO-IDX - 1).                       
059400     MOVE WK-LO-IDX TO WK-HI-IDX.                                         
059500     IF WK-HI-IDX < WK-PAY-IDX                                            
059600         ADD 1 TO WK-HI-IDX.                                              
059700     COMPUTE WK-IQR-VAL =                                                 
059800         WK-SORT-AMT(WK-HI-IDX) - WK-SORT-AMT(WK-LO-IDX).                 
059900     COMPUTE WK-Q1-VAL ROUNDED =                                          
060000         WK-SORT-AMT(WK-LO-IDX) + (WK-FRAC * WK-IQR-VAL).                 
060100 370-EXIT.                                                                
060200     EXIT.                                                                
060300                                                                          
060400 380-CALC-Q3.                                                             
060500     COMPUTE WK-Q3-POS ROUNDED = (WK-PAY-IDX - 1) * .75.                  
060600     MOVE WK-Q3-POS TO WK-LO-IDX.                                         
060700     ADD 1 TO WK-LO-IDX.                                                  
060800     COMPUTE WK-FRAC = WK-Q3-POS - (WK-LO-IDX - 1).                       
060900     MOVE WK-LO-IDX TO WK-HI-IDX.                                         
061000     IF WK-HI-IDX < WK-PAY-IDX                                            
061100         ADD 1 TO WK-HI-IDX.                                              
061200     COMPUTE WK-IQR-VAL =                                                 
061300         WK-SORT-AMT(WK-HI-IDX) - WK-SORT-AMT(WK-LO-IDX).                 
061400     COMPUTE WK-Q3-VAL ROUNDED =                                          
061500         WK-SORT-AMT(WK-LO-IDX) + (WK-FRAC * WK-IQR-VAL).                 
061600 380-EXIT.                                                                
061700     EXIT.                                                                
061800                                                                          
061900 390-CHECK-OUTLIERS.                                                      
062000     IF WK-SORT-AMT(WK-SORT-IDX1) < WK-LOW-FENCE                          
062100             OR WK-SORT-AMT(WK-SORT-IDX1) > WK-HIGH-FENCE                 
062200         MOVE "Y" TO CALC-IQR-OUTLIER-SW.                                 
062300 390-EXIT.                                                                
062400     EXIT.                                                                
062500                                                                          
062600 400-AGGREGATE-MONTHLY.                                                   
062700*    CONTROL BREAK ON CALENDAR MONTH.  PAYMENTS ARRIVE IN DATE            
062800*    ORDER OFF PAYMENT-FILE SO THE MONTH KEYS ARE ALREADY NON-            
062900*    DECREASING - NO SORT STEP NEEDED IN HERE.                            
063000     MOVE "400-AGGREGATE-MONTHLY" TO PARA-NAME.                           
063100     IF WK-PAY-IDX = ZERO                                                 
063200         GO TO 400-EXIT.                                                  
063300                                                                          
063400     MOVE PYMT-MONTH(1) TO WK-CURR-MONTH.                                 
063500     MOVE ZERO TO WK-MONTH-TOTAL.                                         
063600     PERFORM 410-ACCUM-ONE-MONTH THRU 410-EXIT                            
063700         VARYING WK-SORT-IDX1 FROM 1 BY 1                                 
063800         UNTIL WK-SORT-IDX1 > WK-PAY-IDX.                                 
063900     PERFORM 420-WRITE-MONTH-REC THRU 420-EXIT.                           
064000 400-EXIT.                                                                
064100     EXIT.                                                                
064200                                                                          
064300 410-ACCUM-ONE-MONTH.                                                     
064400     IF PYMT-MONTH(WK-SORT-IDX1) NOT = WK-CURR-MONTH                      
064500         PERFORM 420-WRITE-MONTH-REC THRU 420-EXIT                        
064600         MOVE PYMT-MONTH(WK-SORT-IDX1) TO WK-CURR-MONTH                   
064700         MOVE ZERO TO WK-MONTH-TOTAL.                                     
064800     ADD PYMT-AMOUNT(WK-SORT-IDX1) TO WK-MONTH-TOTAL.                     
064900 410-EXIT.                                                                
065000     EXIT.                                                                
065100                                                                          
065200 420-WRITE-MONTH-REC.                                                     
065300     MOVE "420-WRITE-MONTH-REC" TO PARA-NAME.                             
065400     MOVE LICENSE-NUMBER TO MONTHREC-LICENSE-NBR.                         
065500     MOVE WK-CURR-MONTH TO MONTH-KEY.                                     
065600     MOVE WK-MONTH-TOTAL TO MONTH-SPENDING.                               
065700     WRITE MONTHREC-REC.                                                  
065800     ADD 1 TO RECORDS-WRITTEN-MONTH.                                      
065900 420-EXIT.                                                                
066000     EXIT.                                                                
066100                                                                          
066200 500-TALLY-BENFORD-DIGIT.                                                 
066300     MOVE "500-TALLY-BENFORD-DIGIT" TO PARA-NAME.                         
066400     CALL "BENFDGT" USING PAYMENT-AMOUNT, BENF-CALL-DIGIT.                
066500     IF BENF-CALL-DIGIT >= 1 AND BENF-CALL-DIGIT <= 9                     
066600         ADD 1 TO BENF-DIGIT-COUNT(BENF-CALL-DIGIT)                       
066700         ADD 1 TO BENF-VALID-TOTAL.                                       
066800 500-EXIT.                                                                
066900     EXIT.                                                                
067000                                                                          
067100 600-CALL-ENGINE-SCORE.                                                   
067200     MOVE "600-CALL-ENGINE-SCORE" TO PARA-NAME.                           
067300     MOVE "E" TO CALC-TYPE-SW.                                            
067400     MOVE LICENSE-STATUS TO CALC-LICENSE-STATUS.                          
067500     MOVE CAPACITY TO CALC-CAPACITY.                                      
067600     MOVE EIN TO CALC-EIN.                                                
067700     MOVE REVENUE TO CALC-REVENUE.                                        
067800     PERFORM 610-LOAD-CALC-PAYMENTS THRU 610-EXIT                         
067900         VARYING WK-SORT-IDX1 FROM 1 BY 1                                 
068000         UNTIL WK-SORT-IDX1 > WK-PAY-IDX.                                 
068100     CALL "CLCRISK" USING CALC-RISK-REC, CALC-CALL-RET-CODE.              
068200     MOVE CALC-OUT-FACTORS TO WK-ENGINE-FACTORS.                          
068300 600-EXIT.                                                                
068400     EXIT.                                                                
068500                                                                          
068600 610-LOAD-CALC-PAYMENTS.                                                  
068700     MOVE PYMT-AMOUNT(WK-SORT-IDX1)                                       
068800         TO CALC-PAYMENT-TABLE(WK-SORT-IDX1).                             
068900 610-EXIT.                                                                
069000     EXIT.                                                                
069100                                                                          
069200 620-CALL-INDICATOR-SCORE.                                                
069300*    SAME CALC-RISK-REC AS THE ENGINE CALL - ONLY THE SWITCH              
069400*    CHANGES.  PAYMENT TABLE, REVENUE, CAPACITY, EIN AND THE IQR          
069500*    FLAG ARE ALREADY SITTING THERE FROM 600.                             
069600     MOVE "620-CALL-INDICATOR-SCORE" TO PARA-NAME.                        
069700     MOVE "I" TO CALC-TYPE-SW.                                            
069800     CALL "CLCRISK" USING CALC-RISK-REC, CALC-CALL-RET-CODE.              
069900 620-EXIT.                                                                
070000     EXIT.                                                                
070100                                                                          
070200 700-WRITE-SCORED-REC.                                                    
070300     MOVE "700-WRITE-SCORED-REC" TO PARA-NAME.                            
070400     MOVE LICENSE-NUMBER TO SCOREREC-LICENSE-NBR.                         
070500     MOVE PROVIDER-NAME TO SCOREREC-PROVIDER-NAME.                        
070600     MOVE LICENSE-STATUS TO SCOREREC-LICENSE-STATUS.                      
070700     MOVE CALC-TOTAL-SPENDING TO TOTAL-SPENDING.                          
070800     MOVE CALC-PAYMENT-COUNT TO PAYMENT-COUNT.                            
070900     MOVE CALC-AVG-PAYMENT TO AVG-PAYMENT.                                
071000     MOVE CALC-OUT-SCORE TO RISK-SCORE.                                   
071100     MOVE CALC-OUT-CATEGORY TO RISK-CATEGORY.                             
071200     MOVE CALC-OUT-IND-INACTIVE TO IND-INACTIVE-PAY.                      
071300     MOVE CALC-OUT-IND-HIVAR TO IND-HIGH-VARIANCE.                        
071400     MOVE CALC-OUT-IND-UNUSUAL TO IND-UNUSUAL-PATTERN.                    
071500     MOVE CALC-OUT-IND-SUSPFREQ TO IND-SUSP-FREQUENCY.                    
071600     MOVE CALC-OUT-IND-OUTLIER TO IND-OUTLIER-AMTS.                       
071700     MOVE CALC-OUT-IND-CAPMIS TO IND-CAP-MISMATCH.                        
071800     MOVE WK-ENGINE-FACTORS TO RISK-FACTORS-TEXT.                         
071900     WRITE SCOREREC-REC.                                                  
072000     ADD 1 TO RECORDS-WRITTEN-SCORED.                                     
072100                                                                          
072200     IF WK-PROV-IDX < 1000                                                
072300         ADD 1 TO WK-PROV-IDX                                             
072400         MOVE LICENSE-NUMBER TO ST-LICENSE-NBR(WK-PROV-IDX)               
072500         MOVE PROVIDER-NAME TO ST-PROVIDER-NAME(WK-PROV-IDX)              
072600         MOVE LICENSE-STATUS TO ST-LICENSE-STATUS(WK-PROV-IDX)            
072700         MOVE CALC-TOTAL-SPENDING                                         
072800             TO ST-TOTAL-SPENDING(WK-PROV-IDX)                            
072900         MOVE CALC-OUT-SCORE TO ST-RISK-SCORE(WK-PROV-IDX)                
073000         MOVE CALC-OUT-CATEGORY TO ST-RISK-CATEGORY(WK-PROV-IDX)          
073100         MOVE "N" TO ST-USED-SW(WK-PROV-IDX).                             
073200 700-EXIT.                                                                
073300     EXIT.                                                                
073400                                                                          
073500 750-ACCUM-RUN-TOTALS.                                                    
073600     MOVE "750-ACCUM-RUN-TOTALS" TO PARA-NAME.                            
073700     ADD 1 TO RUN-TOTAL-PROVIDERS.                                        
073800*    LICENSE-STATUS WAS FOLDED TO UPPER CASE BACK IN                      
073900*    900-READ-PROVIDER, SO LIC-ACTIVE CATCHES "ACTIVE" HOWEVER            
074000*    THE LICENSING CLERK KEYED IT.                                        
074100     IF LIC-ACTIVE                                                        
074200         ADD 1 TO RUN-ACTIVE-COUNT                                        
074300     ELSE                                                                 
074400         ADD 1 TO RUN-INACTIVE-COUNT.                                     
074500     ADD CALC-TOTAL-SPENDING TO RUN-TOTAL-SPENDING.                       
074600     ADD CALC-OUT-SCORE TO RUN-SCORE-SUM.                                 
074700     IF CALC-OUT-CATEGORY = "HIGH"                                        
074800         ADD 1 TO RUN-HIGH-COUNT                                          
074900     ELSE                                                                 
075000         IF CALC-OUT-CATEGORY = "MEDIUM"                                  
075100             ADD 1 TO RUN-MEDIUM-COUNT                                    
075200         ELSE                                                             
075300             ADD 1 TO RUN-LOW-COUNT.                                      
075400 750-EXIT.                                                                
075500     EXIT.                                                                
075600                                                                          
075700 800-OPEN-FILES.                                                          
075800     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
075900     OPEN INPUT PROVIDER-FILE, PAYMENT-FILE.                              
076000     OPEN OUTPUT SCORED-FILE, MONTHLY-FILE, BENFORD-FILE,                 
076100         REPORT-FILE, SYSOUT.                                             
076200 800-EXIT.                                                                
076300     EXIT.                                                                
076400                                                                          
076500 850-CLOSE-FILES.                                                         
076600     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
076700     CLOSE PROVIDER-FILE, PAYMENT-FILE, SCORED-FILE, MONTHLY-FILE,        
076800         BENFORD-FILE, REPORT-FILE, SYSOUT.                               
076900 850-EXIT.                                                                
077000     EXIT.                                                                
077100                                                                          
077200 900-READ-PROVIDER.                                                       
077300     MOVE "900-READ-PROVIDER" TO PARA-NAME.                               
077400     READ PROVIDER-FILE                                                   
077500         AT END                                                           
077600             MOVE "N" TO MORE-PROVIDER-SW                                 
077700             GO TO 900-EXIT                                               
077800     END-READ.                                                            
077900     ADD 1 TO RECORDS-READ-PROV.                                          
078000*    LICENSE-STATUS COMES OFF THE MASTER IN WHATEVER CASE THE             
078100*    LICENSING CLERK KEYED IT - RUN SPEC SAYS TREAT IT AS UPPER           
078200*    CASE, SO IT IS FOLDED HERE ONCE, BEFORE ANY COMPARE OR CALC          
078300*    CALL SEES IT.  NO INTRINSIC FUNCTION USED - SAME SHOP RULE           
078400*    BENFDGT FOLLOWS FOR ITS OWN DIGIT SCAN.                              
078500     INSPECT LICENSE-STATUS CONVERTING                                    
078600         "abcdefghijklmnopqrstuvwxyz" TO                                  
078700         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
078800 900-EXIT.                                                                
078900     EXIT.                                                                
079000                                                                          
079100 920-READ-PAYMENT.                                                        
079200     MOVE "920-READ-PAYMENT" TO PARA-NAME.                                
079300     READ PAYMENT-FILE                                                    
079400         AT END                                                           
079500             MOVE "N" TO MORE-PAYMENT-SW                                  
079600             GO TO 920-EXIT                                               
079700     END-READ.                                                            
079800     ADD 1 TO RECORDS-READ-PAY.                                           
079900 920-EXIT.                                                                
080000     EXIT.                                                                
080100                                                                          
080200 930-BUILD-BENFORD-RPT.                                                   
080300*    END-OF-JOB BENFORD'S-LAW SECTION - ACTUAL VS THEORETICAL             
080400*    FREQUENCY AND THE ANOMALY FLAG FOR EACH LEADING DIGIT.               
080500     MOVE "930-BUILD-BENFORD-RPT" TO PARA-NAME.                           
080600     IF BENF-VALID-TOTAL = ZERO                                           
080700         GO TO 930-EXIT.                                                  
080800     PERFORM 935-WRITE-ONE-BENF-REC THRU 935-EXIT                         
080900         VARYING WK-BENF-IDX FROM 1 BY 1 UNTIL WK-BENF-IDX > 9.           
081000 930-EXIT.                                                                
081100     EXIT.                                                                
081200                                                                          
081300 935-WRITE-ONE-BENF-REC.                                                  
081400     COMPUTE WK-ACTUAL-FREQ ROUNDED =                                     
081500         BENF-DIGIT-COUNT(WK-BENF-IDX) / BENF-VALID-TOTAL.                
081600     MOVE WK-BENFORD-THEORY-PCT(WK-BENF-IDX) TO WK-THEORY-FREQ.           
081700     COMPUTE WK-DEVIATION = WK-ACTUAL-FREQ - WK-THEORY-FREQ.              
081800     IF WK-DEVIATION < ZERO                                               
081900         COMPUTE WK-DEVIATION = WK-DEVIATION * -1.                        
082000     MOVE WK-BENF-IDX TO BENFREC-DIGIT.                                   
082100     MOVE WK-ACTUAL-FREQ TO ACTUAL-FREQ.                                  
082200     MOVE WK-THEORY-FREQ TO BENFORD-FREQ.                                 
082300     MOVE WK-DEVIATION TO DEVIATION.                                      
082400     IF WK-DEVIATION > .05                                                
082500         MOVE "Y" TO ANOMALY-FLAG                                         
082600     ELSE                                                                 
082700         MOVE "N" TO ANOMALY-FLAG.                                        
082800     WRITE BENFREC-REC.                                                   
082900 935-EXIT.                                                                
083000     EXIT.                                                                
083100                                                                          
083200 940-BUILD-STATISTICS.                                                    
083300     MOVE "940-BUILD-STATISTICS" TO PARA-NAME.                            
083400     IF RUN-TOTAL-PROVIDERS > ZERO                                        
083500         COMPUTE RUN-AVG-SCORE ROUNDED =                                  
083600             RUN-SCORE-SUM / RUN-TOTAL-PROVIDERS                          
083700         COMPUTE RUN-AVG-SPENDING ROUNDED =                               
083800             RUN-TOTAL-SPENDING / RUN-TOTAL-PROVIDERS                     
083900         COMPUTE RUN-HIGH-PCT ROUNDED =                                   
084000             (RUN-HIGH-COUNT / RUN-TOTAL-PROVIDERS) * 100.                
084100     PERFORM 942-WRITE-STATS-HDR THRU 942-EXIT.                           
084200     PERFORM 944-WRITE-STATS-LINES THRU 944-EXIT.                         
084300 940-EXIT.                                                                
084400     EXIT.                                                                
084500                                                                          
084600 942-WRITE-STATS-HDR.                                                     
084700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING NEXT-PAGE.          
084800     WRITE RPT-REC FROM WS-RPT-TITLE-REC AFTER ADVANCING 1.               
084900     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
085000     WRITE RPT-REC FROM WS-STATS-HDR-REC AFTER ADVANCING 1.               
085100     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
085200 942-EXIT.                                                                
085300     EXIT.                                                                
085400                                                                          
085500 944-WRITE-STATS-LINES.                                                   
085600     MOVE SPACES TO WS-STATS-LINE-REC.                                    
085700     MOVE "PROVIDERS PROCESSED" TO STATS-LABEL-O.                         
085800     MOVE RUN-TOTAL-PROVIDERS TO WK-DISPLAY-CT.                           
085900     MOVE WK-DISPLAY-CT TO STATS-VALUE-O.                                 
086000     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
086100                                                                          
086200     MOVE "ACTIVE LICENSES" TO STATS-LABEL-O.                             
086300     MOVE RUN-ACTIVE-COUNT TO WK-DISPLAY-CT.                              
086400     MOVE WK-DISPLAY-CT TO STATS-VALUE-O.                                 
086500     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
086600                                                                          
086700     MOVE "INACTIVE LICENSES" TO STATS-LABEL-O.                           
086800     MOVE RUN-INACTIVE-COUNT TO WK-DISPLAY-CT.                            
086900     MOVE WK-DISPLAY-CT TO STATS-VALUE-O.                                 
087000     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
087100                                                                          
087200     MOVE "TOTAL SPENDING" TO STATS-LABEL-O.                              
087300     MOVE RUN-TOTAL-SPENDING TO WK-DISPLAY-MONEY.                         
087400     MOVE WK-DISPLAY-MONEY TO STATS-VALUE-O.                              
087500     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
087600                                                                          
087700     MOVE "AVERAGE SPENDING" TO STATS-LABEL-O.                            
087800     MOVE RUN-AVG-SPENDING TO WK-DISPLAY-MONEY.                           
087900     MOVE WK-DISPLAY-MONEY TO STATS-VALUE-O.                              
088000     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
088100                                                                          
088200     MOVE "AVERAGE RISK SCORE" TO STATS-LABEL-O.                          
088300     MOVE RUN-AVG-SCORE TO WK-DISPLAY-SCORE.                              
088400     MOVE WK-DISPLAY-SCORE TO STATS-VALUE-O.                              
088500     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
088600                                                                          
088700     MOVE "HIGH RISK COUNT" TO STATS-LABEL-O.                             
088800     MOVE RUN-HIGH-COUNT TO WK-DISPLAY-CT.                                
088900     MOVE WK-DISPLAY-CT TO STATS-VALUE-O.                                 
089000     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
089100                                                                          
089200     MOVE "MEDIUM RISK COUNT" TO STATS-LABEL-O.                           
089300     MOVE RUN-MEDIUM-COUNT TO WK-DISPLAY-CT.                              
089400     MOVE WK-DISPLAY-CT TO STATS-VALUE-O.                                 
089500     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
089600                                                                          
089700     MOVE "LOW RISK COUNT" TO STATS-LABEL-O.                              
089800     MOVE RUN-LOW-COUNT TO WK-DISPLAY-CT.                                 
089900     MOVE WK-DISPLAY-CT TO STATS-VALUE-O.                                 
090000     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
090100                                                                          
090200     MOVE "HIGH RISK PERCENTAGE" TO STATS-LABEL-O.                        
090300     MOVE RUN-HIGH-PCT TO WK-DISPLAY-SCORE.                               
090400     MOVE WK-DISPLAY-SCORE TO STATS-VALUE-O.                              
090500     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.              
090600 944-EXIT.                                                                
090700     EXIT.                                                                
090800                                                                          
090900 950-BUILD-HIGH-RISK-RPT.                                                 
091000     MOVE "950-BUILD-HIGH-RISK-RPT" TO PARA-NAME.                         
091100     IF WK-PROV-IDX = ZERO                                                
091200         GO TO 950-EXIT.                                                  
091300     MOVE ZERO TO WK-HIGHRISK-COUNT.                                      
091400     PERFORM 952-WRITE-HIGHRISK-HDR THRU 952-EXIT.                        
091500     PERFORM 954-WRITE-HIGHRISK-LINE THRU 954-EXIT                        
091600         VARYING WK-TOPN-IDX FROM 1 BY 1                                  
091700         UNTIL WK-TOPN-IDX > WK-TOP-N                                     
091800            OR WK-TOPN-IDX > WK-PROV-IDX.                                 
091900     PERFORM 957-WRITE-HIGHRISK-FOOTER THRU 957-EXIT.                     
092000 950-EXIT.                                                                
092100     EXIT.                                                                
092200                                                                          
092300 952-WRITE-HIGHRISK-HDR.                                                  
092400     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
092500     WRITE RPT-REC FROM WS-HIGHRISK-HDR-REC AFTER ADVANCING 1.            
092600     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
092700     WRITE RPT-REC FROM WS-HIGHRISK-COLM-HDR-REC                          
092800         AFTER ADVANCING 1.                                               
092900 952-EXIT.                                                                
093000     EXIT.                                                                
093100                                                                          
093200 954-WRITE-HIGHRISK-LINE.                                                 
093300*    SAME "SCAN FOR THE UNCLAIMED EXTREME, MARK IT USED" IDIOM            
093400*    USED ELSEWHERE IN THE SHOP FOR AN IN-MEMORY TABLE SCAN - NO          
093500*    SORT VERB NEEDED TO PULL THE TOP-N SCORES OFF THE IN-MEMORY          
093600*    PROVIDER TABLE.  WK-BEST-FOUND-SW TRACKS WHETHER A CANDIDATE         
093700*    HAS BEEN CLAIMED YET THIS PASS SO A LEGITIMATE ZERO SCORE            
093800*    CAN STILL FILL OUT THE LIST ONCE EVERY POSITIVE SCORE IS             
093900*    GONE - RISK-SCORE IS UNSIGNED SO "> WK-BEST-SCORE" ALONE             
094000*    WOULD NEVER ACCEPT A 0.00 SCORE.                                     
094100     MOVE ZERO TO WK-BEST-IDX.                                            
094200     MOVE ZERO TO WK-BEST-SCORE.                                          
094300     MOVE "N" TO WK-BEST-FOUND-SW.                                        
094400     PERFORM 956-FIND-BEST-UNUSED THRU 956-EXIT                           
094500         VARYING WK-RPT-IDX FROM 1 BY 1                                   
094600         UNTIL WK-RPT-IDX > WK-PROV-IDX.                                  
094700     IF WK-BEST-IDX = ZERO                                                
094800         GO TO 954-EXIT.                                                  
094900     MOVE "Y" TO ST-USED-SW(WK-BEST-IDX).                                 
095000     MOVE ST-LICENSE-NBR(WK-BEST-IDX) TO HR-LICENSE-O.                    
095100     MOVE ST-PROVIDER-NAME(WK-BEST-IDX) TO HR-NAME-O.                     
095200     MOVE ST-LICENSE-STATUS(WK-BEST-IDX) TO HR-STATUS-O.                  
095300     MOVE ST-TOTAL-SPENDING(WK-BEST-IDX) TO HR-SPENDING-O.                
095400     MOVE ST-RISK-SCORE(WK-BEST-IDX) TO HR-SCORE-O.                       
095500     MOVE ST-RISK-CATEGORY(WK-BEST-IDX) TO HR-CATEGORY-O.                 
095600     WRITE RPT-REC FROM WS-HIGHRISK-DETAIL-REC AFTER ADVANCING 1.         
095700     ADD 1 TO WK-HIGHRISK-COUNT.                                          
095800 954-EXIT.                                                                
095900     EXIT.                                                                
096000                                                                          
096100 956-FIND-BEST-UNUSED.                                                    
096200     IF NOT ST-USED(WK-RPT-IDX)                                           
096300             AND (NOT WK-BEST-FOUND                                       
096400               OR ST-RISK-SCORE(WK-RPT-IDX) > WK-BEST-SCORE)              
096500         MOVE WK-RPT-IDX TO WK-BEST-IDX                                   
096600         MOVE ST-RISK-SCORE(WK-RPT-IDX) TO WK-BEST-SCORE                  
096700         MOVE "Y" TO WK-BEST-FOUND-SW.                                    
096800 956-EXIT.                                                                
096900     EXIT.                                                                
097000                                                                          
097100 957-WRITE-HIGHRISK-FOOTER.                                               
097200*    SPEC CALLS FOR A FOOTER WITH THE COUNT ACTUALLY LISTED -             
097300*    CAN RUN SHORT OF THE TOP-N PARM WHEN FEWER PROVIDERS EXIST.          
097400     MOVE "TOTAL PROVIDERS LISTED" TO HR-FOOTER-LABEL-O.                  
097500     MOVE WK-HIGHRISK-COUNT TO WK-DISPLAY-CT.                             
097600     MOVE WK-DISPLAY-CT TO HR-FOOTER-VALUE-O.                             
097700     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.                  
097800     WRITE RPT-REC FROM WS-HIGHRISK-FOOTER-REC AFTER ADVANCING 1.         
097900 957-EXIT.                                                                
098000     EXIT.                                                                
098100                                                                          
098200 999-CLEANUP.                                                             
098300     MOVE "999-CLEANUP" TO PARA-NAME.                                     
098400     PERFORM 930-BUILD-BENFORD-RPT THRU 930-EXIT.                         
098500     PERFORM 940-BUILD-STATISTICS THRU 940-EXIT.                          
098600     PERFORM 950-BUILD-HIGH-RISK-RPT THRU 950-EXIT.                       
098700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
098800     DISPLAY "** PROVIDER RECORDS READ  **" RECORDS-READ-PROV.            
098900     DISPLAY "** PAYMENT RECORDS READ   **" RECORDS-READ-PAY.             
099000     DISPLAY "** SCORED RECORDS WRITTEN **"                               
099100         RECORDS-WRITTEN-SCORED.                                          
099200     DISPLAY "** MONTH RECORDS WRITTEN  **" RECORDS-WRITTEN-MONTH.        
099300     DISPLAY "******** NORMAL END OF JOB RISKSCOR ********".              
099400 999-EXIT.                                                                
099500     EXIT.                                                                
099600                                                                          
099700 1000-ABEND-RTN.                                                          
099800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
099900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
100000     DISPLAY "*** ABNORMAL END OF JOB - RISKSCOR ***"                     
100100         UPON CONSOLE.                                                    
100200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
