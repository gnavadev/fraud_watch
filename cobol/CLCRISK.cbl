000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  CLCRISK.                                                    
000400 AUTHOR. R M JANOWSKI.                                                    
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000600 DATE-WRITTEN. 03/14/89.                                                  
000700 DATE-COMPILED. 03/14/89.                                                 
000800 SECURITY. CONFIDENTIAL.                                                  
000900******************************************************************        
001000* CHANGES.                                                                
001100* 03/14/89 rmj - 1.0.00 Original.  Called from RISKSCOR the same          
001200*                       small-subprogram way a calc routine is            
001300*                       called from its driver elsewhere in the           
001400*                       shop - CALC-TYPE-SW picks the rule set,           
001500*                       caller owns the record, we fill in the            
001600*                       output fields and hand it back.  Engine           
001700*                       rule set only at first release                    
001800*                       (CALC-TYPE-SW "E") -                              
001900*                       excluded entity, inactive license, the            
002000*                       frequency check and the variance check.           
002100* 08/22/91 rmj - 1.1.00 Added the IQR outlier rule to the engine          
002200*                       set.  RISKSCOR sorts the payment table            
002300*                       and passes the flag in rather than this           
002400*                       module doing its own sort - keeps one             
002500*                       copy of the percentile math in the shop.          
002600* 02/04/94 twk - 1.2.00 Added the indicator rule set (CALC-TYPE-          
002700*                       SW = "I") for the County's new quarterly          
002800*                       establishment-level review.  Pulled the           
002900*                       mean/variance math out to a shared                
003000*                       paragraph - both rule sets need it.               
003100* 11/19/98 rmj - 1.2.01 Y2K READINESS REVIEW.  No date fields in          
003200*                       this module - reviewed and passed with no         
003300*                       changes required.  TICKET CCY2K-0231.             
003400* 07/13/02 dcl - 1.2.02 CAPACITY-MISMATCH rule (indicator set)            
003500*                       was firing on providers with CAPACITY             
003600*                       zero, dividing by zero.  Guarded.                 
003700* 10/14/25 rmj - 1.3.00 Reviewed against the fraud-watch run spec         
003800*                       for the Hennepin referral - factor text           
003900*                       wording brought in line with the spec's           
004000*                       exact rule descriptions.                          
004100* 10/28/25 rmj - 1.3.01 CALC-REVENUE, CALC-TOTAL-SPENDING and             
004200*                       CALC-AVG-PAYMENT were cut one PIC size            
004300*                       short of the run spec's field widths -            
004400*                       widened to match RISKSCOR's record                
004500*                       layouts.  WK-SUM widened to carry a               
004600*                       200-payment total at the new width.               
004700* 11/04/25 rmj - 1.3.02 HELPDESK TICKET FW-0088.  LICENSE-STATUS          
004800*                       compares in 120-CHECK-INACTIVE and                
004900*                       210-CHECK-INACTIVE-PMT were case                  
005000*                       sensitive.  No logic change needed here -         
005100*                       RISKSCOR now folds CALC-LICENSE-STATUS to         
005200*                       upper case before every call - noted at           
005300*                       both compares for the next reader.                
005400******************************************************************        
005500                                                                          
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SOURCE-COMPUTER. IBM-390.                                                
005900 OBJECT-COMPUTER. IBM-390.                                                
006000 INPUT-OUTPUT SECTION.                                                    
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400                                                                          
006500 WORKING-STORAGE SECTION.                                                 
006600*    EIN VALUES THE STATE TREASURY CARRIES ON ITS EXCLUDED-PARTY          
006700*    LIST.  LOADED AS ONE FLAT LITERAL AND REDEFINED AS A TABLE -         
006800*    SAME TRICK THE SHOP USES TO PRIME SMALL WORK TABLES WITHOUT          
006900*    A SEPARATE PARAMETER FILE.                                           
007000 01  WK-EXCLUDED-EIN-LIST        PIC X(18)                                
007100                                 VALUE "411240047999999999".              
007200 01  WK-EXCLUDED-EIN-TABLE REDEFINES WK-EXCLUDED-EIN-LIST.                
007300     05  WK-EXCLUDED-EIN-ENTRY   PIC 9(09) OCCURS 2 TIMES.                
007400                                                                          
007500 01  WK-CALC-FIELDS.                                                      
007600     05  WK-SUM                  PIC S9(13)V9(06) COMP-3.                 
007700     05  WK-MEAN                 PIC S9(09)V9(06) COMP-3.                 
007800     05  WK-DIFF                 PIC S9(09)V9(06) COMP-3.                 
007900     05  WK-SUMSQ-DIFF           PIC S9(13)V9(06) COMP-3.                 
008000     05  WK-VARIANCE             PIC S9(09)V9(06) COMP-3.                 
008100     05  WK-STDDEV               PIC S9(09)V9(06) COMP-3.                 
008200     05  WK-CV                   PIC S9(05)V9(06) COMP-3.                 
008300     05  WK-CV-EDIT              PIC 99.99.                               
008400     05  WK-CV-EDIT-X REDEFINES WK-CV-EDIT                                
008500                                 PIC X(05).                               
008600     05  WK-EXP-PER-CHILD        PIC S9(07)V9(06) COMP-3.                 
008700     05  WK-IDX                  PIC 9(03) COMP.                          
008800     05  WK-EXCL-IDX             PIC 9(01) COMP.                          
008900     05  WK-EXCL-FOUND-SW        PIC X(01) VALUE "N".                     
009000         88  WK-EXCL-FOUND       VALUE "Y".                               
009100     05  WK-FACT-PTR             PIC 9(03) COMP.                          
009200     05  WK-FACT-TEXT            PIC X(70) VALUE SPACES.                  
009300     05  FILLER                  PIC X(05).                               
009400                                                                          
009500*    NEWTON-RAPHSON SQUARE ROOT WORK FIELDS - 25 PASSES IS MORE           
009600*    THAN ENOUGH TO SETTLE OUT AT TWO-DECIMAL MONEY PRECISION.            
009700 01  WK-SQRT-FIELDS.                                                      
009800     05  WK-SQRT-X               PIC S9(09)V9(06) COMP-3.                 
009900     05  WK-SQRT-G               PIC S9(09)V9(06) COMP-3.                 
010000     05  WK-SQRT-I               PIC 9(02) COMP.                          
010100     05  FILLER                  PIC X(05).                               
010200                                                                          
010300 LINKAGE SECTION.                                                         
010400 01  CALC-RISK-REC.                                                       
010500     05  CALC-TYPE-SW            PIC X.                                   
010600         88  CALC-ENGINE-RULES   VALUE "E".                               
010700         88  CALC-INDICATOR-RULES VALUE "I".                              
010800     05  CALC-LICENSE-STATUS     PIC X(10).                               
010900     05  CALC-CAPACITY           PIC 9(05).                               
011000     05  CALC-EIN                PIC X(09).                               
011100     05  CALC-EIN-NUM REDEFINES CALC-EIN                                  
011200                                 PIC 9(09).                               
011300     05  CALC-REVENUE            PIC S9(09)V99.                           
011400     05  CALC-TOTAL-SPENDING     PIC S9(11)V99.                           
011500     05  CALC-PAYMENT-COUNT      PIC 9(05).                               
011600     05  CALC-AVG-PAYMENT        PIC S9(09)V99.                           
011700     05  CALC-IQR-OUTLIER-SW     PIC X.                                   
011800         88  CALC-IQR-OUTLIER    VALUE "Y".                               
011900     05  CALC-PAYMENT-TABLE OCCURS 200 TIMES                              
012000                                 PIC S9(09)V99.                           
012100     05  CALC-OUT-SCORE          PIC 9(03)V99.                            
012200     05  CALC-OUT-FACTORS        PIC X(200).                              
012300     05  CALC-OUT-CATEGORY       PIC X(06).                               
012400     05  CALC-OUT-IND-INACTIVE   PIC X.                                   
012500     05  CALC-OUT-IND-HIVAR      PIC X.                                   
012600     05  CALC-OUT-IND-UNUSUAL    PIC X.                                   
012700     05  CALC-OUT-IND-SUSPFREQ   PIC X.                                   
012800     05  CALC-OUT-IND-OUTLIER    PIC X.                                   
012900     05  CALC-OUT-IND-CAPMIS     PIC X.                                   
013000     05  FILLER                  PIC X(10).                               
013100                                                                          
013200 01  RETURN-CD                   PIC S9(4) COMP.                          
013300                                                                          
013400 PROCEDURE DIVISION USING CALC-RISK-REC, RETURN-CD.                       
013500     MOVE SPACES TO CALC-OUT-FACTORS.                                     
013600     MOVE 1 TO WK-FACT-PTR.                                               
013700     PERFORM 900-CALC-MEAN-STDDEV THRU 900-EXIT.                          
013800                                                                          
013900     IF CALC-ENGINE-RULES                                                 
014000         PERFORM 100-CALC-ENGINE-SCORE THRU 100-EXIT                      
014100     ELSE IF CALC-INDICATOR-RULES                                         
014200         PERFORM 200-CALC-INDICATOR-SCORE THRU 200-EXIT.                  
014300                                                                          
014400     MOVE ZERO TO RETURN-CD.                                              
014500     GOBACK.                                                              
014600                                                                          
014700 100-CALC-ENGINE-SCORE.                                                   
014800     MOVE ZERO TO CALC-OUT-SCORE.                                         
014900     PERFORM 110-CHECK-EXCLUDED THRU 110-EXIT.                            
015000     PERFORM 120-CHECK-INACTIVE THRU 120-EXIT.                            
015100     PERFORM 130-CHECK-FREQUENCY THRU 130-EXIT.                           
015200     PERFORM 140-CHECK-IQR-OUTLIER THRU 140-EXIT.                         
015300     PERFORM 150-CHECK-VARIANCE THRU 150-EXIT.                            
015400 100-EXIT.                                                                
015500     EXIT.                                                                
015600                                                                          
015700 110-CHECK-EXCLUDED.                                                      
015800*    RULE 1 - PAYMENTS TO AN ENTITY ON THE TREASURY EXCLUDED LIST.        
015900     MOVE "N" TO WK-EXCL-FOUND-SW.                                        
016000     PERFORM 112-SCAN-EXCLUDED-EIN THRU 112-EXIT                          
016100         VARYING WK-EXCL-IDX FROM 1 BY 1                                  
016200         UNTIL WK-EXCL-IDX > 2 OR WK-EXCL-FOUND.                          
016300     IF WK-EXCL-FOUND AND CALC-REVENUE > ZERO                             
016400         ADD 50 TO CALC-OUT-SCORE                                         
016500         MOVE "CRITICAL: Excluded entity receiving payments"              
016600             TO WK-FACT-TEXT                                              
016700         PERFORM 190-APPEND-FACTOR THRU 190-EXIT.                         
016800 110-EXIT.                                                                
016900     EXIT.                                                                
017000                                                                          
017100 112-SCAN-EXCLUDED-EIN.                                                   
017200     IF CALC-EIN-NUM = WK-EXCLUDED-EIN-ENTRY(WK-EXCL-IDX)                 
017300         MOVE "Y" TO WK-EXCL-FOUND-SW.                                    
017400 112-EXIT.                                                                
017500     EXIT.                                                                
017600                                                                          
017700 120-CHECK-INACTIVE.                                                      
017800*    RULE 2 - INACTIVE LICENSE STILL DRAWING PAYMENTS.  CALLER            
017900*    FOLDS CALC-LICENSE-STATUS TO UPPER CASE BEFORE THE CALL SO           
018000*    THIS COMPARE STAYS CASE-INSENSITIVE.                                 
018100     IF CALC-LICENSE-STATUS NOT = "ACTIVE"                                
018200             AND CALC-REVENUE > ZERO                                      
018300         ADD 25 TO CALC-OUT-SCORE                                         
018400         MOVE "Inactive entity receiving payments"                        
018500             TO WK-FACT-TEXT                                              
018600         PERFORM 190-APPEND-FACTOR THRU 190-EXIT.                         
018700 120-EXIT.                                                                
018800     EXIT.                                                                
018900                                                                          
019000 130-CHECK-FREQUENCY.                                                     
019100*    RULE 3 - HIGH REVENUE ON SUSPICIOUSLY FEW PAYMENTS.  TEXT IS         
019200*    TOO LONG FOR ONE LITERAL SO IT IS BUILT WITH STRING.                 
019300     IF CALC-PAYMENT-COUNT < 3 AND CALC-REVENUE > 100000                  
019400         ADD 10 TO CALC-OUT-SCORE                                         
019500         MOVE SPACES TO WK-FACT-TEXT                                      
019600         STRING "Suspicious payment frequency (High revenue "             
019700                DELIMITED BY SIZE                                         
019800                "with few payments)" DELIMITED BY SIZE                    
019900                INTO WK-FACT-TEXT                                         
020000         PERFORM 190-APPEND-FACTOR THRU 190-EXIT.                         
020100 130-EXIT.                                                                
020200     EXIT.                                                                
020300                                                                          
020400 140-CHECK-IQR-OUTLIER.                                                   
020500*    RULE 4 - IQR OUTLIER FLAG, COMPUTED ONCE BY RISKSCOR AND             
020600*    PASSED IN SO BOTH RULE SETS SHARE THE SAME PERCENTILE MATH.          
020700     IF CALC-PAYMENT-COUNT >= 4 AND CALC-IQR-OUTLIER                      
020800         ADD 5 TO CALC-OUT-SCORE                                          
020900         MOVE "Outlier payment amounts detected (IQR method)"             
021000             TO WK-FACT-TEXT                                              
021100         PERFORM 190-APPEND-FACTOR THRU 190-EXIT.                         
021200 140-EXIT.                                                                
021300     EXIT.                                                                
021400                                                                          
021500 150-CHECK-VARIANCE.                                                      
021600*    RULE 5 - HIGH COEFFICIENT OF VARIATION ACROSS PAYMENTS.              
021700     IF CALC-PAYMENT-COUNT > 1 AND WK-CV > 1.5                            
021800         ADD 5 TO CALC-OUT-SCORE                                          
021900         MOVE WK-CV TO WK-CV-EDIT                                         
022000         MOVE SPACES TO WK-FACT-TEXT                                      
022100         STRING "High payment variance (CV: " DELIMITED BY SIZE           
022200                WK-CV-EDIT-X DELIMITED BY SIZE                            
022300                ")" DELIMITED BY SIZE                                     
022400                INTO WK-FACT-TEXT                                         
022500         PERFORM 190-APPEND-FACTOR THRU 190-EXIT.                         
022600 150-EXIT.                                                                
022700     EXIT.                                                                
022800                                                                          
022900 190-APPEND-FACTOR.                                                       
023000*    APPENDS WK-FACT-TEXT TO CALC-OUT-FACTORS, SEPARATING                 
023100*    ENTRIES WITH "; " THE WAY THE ERROR MESSAGES ARE BUILT UP            
023200*    IN THE DAILY-EDIT RUN.                                               
023300     IF WK-FACT-PTR > 1                                                   
023400         STRING "; " DELIMITED BY SIZE                                    
023500             INTO CALC-OUT-FACTORS                                        
023600             WITH POINTER WK-FACT-PTR.                                    
023700     STRING WK-FACT-TEXT DELIMITED BY SPACE                               
023800         INTO CALC-OUT-FACTORS                                            
023900         WITH POINTER WK-FACT-PTR.                                        
024000 190-EXIT.                                                                
024100     EXIT.                                                                
024200                                                                          
024300 200-CALC-INDICATOR-SCORE.                                                
024400     MOVE ZERO TO CALC-OUT-SCORE.                                         
024500     MOVE "N" TO CALC-OUT-IND-INACTIVE, CALC-OUT-IND-HIVAR,               
024600                 CALC-OUT-IND-UNUSUAL, CALC-OUT-IND-SUSPFREQ,             
024700                 CALC-OUT-IND-OUTLIER, CALC-OUT-IND-CAPMIS.               
024800     PERFORM 210-CHECK-INACTIVE-PMT THRU 210-EXIT.                        
024900     PERFORM 220-CHECK-HIGH-VARIANCE THRU 220-EXIT.                       
025000     PERFORM 230-CHECK-UNUSUAL-PATTERN THRU 230-EXIT.                     
025100     PERFORM 240-CHECK-SUSP-FREQUENCY THRU 240-EXIT.                      
025200     PERFORM 250-CHECK-OUTLIER-AMTS THRU 250-EXIT.                        
025300     PERFORM 260-CHECK-CAPACITY-MISMATCH THRU 260-EXIT.                   
025400                                                                          
025500     IF CALC-OUT-SCORE >= 50                                              
025600         MOVE "HIGH" TO CALC-OUT-CATEGORY                                 
025700     ELSE IF CALC-OUT-SCORE >= 25                                         
025800         MOVE "MEDIUM" TO CALC-OUT-CATEGORY                               
025900     ELSE                                                                 
026000         MOVE "LOW" TO CALC-OUT-CATEGORY.                                 
026100 200-EXIT.                                                                
026200     EXIT.                                                                
026300                                                                          
026400 210-CHECK-INACTIVE-PMT.                                                  
026500*    INDICATOR RULE 1 - INACTIVE LICENSE, SPENDING STILL POSTED.          
026600*    CALLER FOLDS CALC-LICENSE-STATUS TO UPPER CASE BEFORE THE            
026700*    CALL SO THIS COMPARE STAYS CASE-INSENSITIVE.                         
026800     IF CALC-LICENSE-STATUS NOT = "ACTIVE"                                
026900             AND CALC-TOTAL-SPENDING > ZERO                               
027000         ADD 40 TO CALC-OUT-SCORE                                         
027100         MOVE "Y" TO CALC-OUT-IND-INACTIVE.                               
027200 210-EXIT.                                                                
027300     EXIT.                                                                
027400                                                                          
027500 220-CHECK-HIGH-VARIANCE.                                                 
027600*    INDICATOR RULE 2 - HIGH PAYMENT VARIANCE.                            
027700     IF WK-CV > .7                                                        
027800         ADD 20 TO CALC-OUT-SCORE                                         
027900         MOVE "Y" TO CALC-OUT-IND-HIVAR.                                  
028000 220-EXIT.                                                                
028100     EXIT.                                                                
028200                                                                          
028300 230-CHECK-UNUSUAL-PATTERN.                                               
028400*    INDICATOR RULE 3 - UNUSUAL PATTERN, ENOUGH PAYMENTS TO BE            
028500*    MEANINGFUL.                                                          
028600     IF CALC-PAYMENT-COUNT > 3 AND WK-CV > 1.5                            
028700         ADD 15 TO CALC-OUT-SCORE                                         
028800         MOVE "Y" TO CALC-OUT-IND-UNUSUAL.                                
028900 230-EXIT.                                                                
029000     EXIT.                                                                
029100                                                                          
029200 240-CHECK-SUSP-FREQUENCY.                                                
029300*    INDICATOR RULE 4 - HIGH SPENDING ON TOO FEW PAYMENTS.                
029400     IF CALC-PAYMENT-COUNT < 2 AND CALC-TOTAL-SPENDING > 100000           
029500         ADD 10 TO CALC-OUT-SCORE                                         
029600         MOVE "Y" TO CALC-OUT-IND-SUSPFREQ.                               
029700 240-EXIT.                                                                
029800     EXIT.                                                                
029900                                                                          
030000 250-CHECK-OUTLIER-AMTS.                                                  
030100*    INDICATOR RULE 5 - SAME IQR FLAG AS THE ENGINE'S RULE 4.             
030200     IF CALC-IQR-OUTLIER                                                  
030300         ADD 10 TO CALC-OUT-SCORE                                         
030400         MOVE "Y" TO CALC-OUT-IND-OUTLIER.                                
030500 250-EXIT.                                                                
030600     EXIT.                                                                
030700                                                                          
030800 260-CHECK-CAPACITY-MISMATCH.                                             
030900*    INDICATOR RULE 6 - AVERAGE PAYMENT PER CHILD FAR ABOVE THE           
031000*    LICENSED CAPACITY WOULD SUPPORT.  GUARDED FOR ZERO CAPACITY          
031100*    SINCE 07/13/02.                                                      
031200     IF CALC-CAPACITY > ZERO AND CALC-AVG-PAYMENT > ZERO                  
031300         COMPUTE WK-EXP-PER-CHILD ROUNDED =                               
031400             CALC-AVG-PAYMENT / CALC-CAPACITY                             
031500         IF WK-EXP-PER-CHILD > 50000                                      
031600             ADD 5 TO CALC-OUT-SCORE                                      
031700             MOVE "Y" TO CALC-OUT-IND-CAPMIS.                             
031800 260-EXIT.                                                                
031900     EXIT.                                                                
032000                                                                          
032100 900-CALC-MEAN-STDDEV.                                                    
032200*    SHARED BY BOTH RULE SETS - MEAN, POPULATION STANDARD                 
032300*    DEVIATION AND COEFFICIENT OF VARIATION ACROSS WHATEVER               
032400*    PAYMENTS THE CALLER LOADED INTO CALC-PAYMENT-TABLE.                  
032500     MOVE ZERO TO WK-SUM, WK-MEAN, WK-STDDEV, WK-CV.                      
032600     IF CALC-PAYMENT-COUNT = ZERO                                         
032700         GO TO 900-EXIT.                                                  
032800                                                                          
032900     PERFORM 910-SUM-PAYMENTS THRU 910-EXIT                               
033000         VARYING WK-IDX FROM 1 BY 1                                       
033100         UNTIL WK-IDX > CALC-PAYMENT-COUNT.                               
033200     COMPUTE WK-MEAN ROUNDED = WK-SUM / CALC-PAYMENT-COUNT.               
033300                                                                          
033400     IF CALC-PAYMENT-COUNT < 2                                            
033500         GO TO 900-EXIT.                                                  
033600                                                                          
033700     MOVE ZERO TO WK-SUMSQ-DIFF.                                          
033800     PERFORM 920-SUMSQ-PAYMENTS THRU 920-EXIT                             
033900         VARYING WK-IDX FROM 1 BY 1                                       
034000         UNTIL WK-IDX > CALC-PAYMENT-COUNT.                               
034100     COMPUTE WK-VARIANCE ROUNDED =                                        
034200         WK-SUMSQ-DIFF / CALC-PAYMENT-COUNT.                              
034300     MOVE WK-VARIANCE TO WK-SQRT-X.                                       
034400     PERFORM 950-CALC-SQRT-RTN THRU 950-EXIT.                             
034500     MOVE WK-SQRT-G TO WK-STDDEV.                                         
034600                                                                          
034700     IF WK-MEAN > ZERO                                                    
034800         COMPUTE WK-CV ROUNDED = WK-STDDEV / WK-MEAN.                     
034900 900-EXIT.                                                                
035000     EXIT.                                                                
035100                                                                          
035200 910-SUM-PAYMENTS.                                                        
035300     ADD CALC-PAYMENT-TABLE(WK-IDX) TO WK-SUM.                            
035400 910-EXIT.                                                                
035500     EXIT.                                                                
035600                                                                          
035700 920-SUMSQ-PAYMENTS.                                                      
035800     COMPUTE WK-DIFF = CALC-PAYMENT-TABLE(WK-IDX) - WK-MEAN.              
035900     COMPUTE WK-SUMSQ-DIFF = WK-SUMSQ-DIFF + (WK-DIFF * WK-DIFF).         
036000 920-EXIT.                                                                
036100     EXIT.                                                                
036200                                                                          
036300 950-CALC-SQRT-RTN.                                                       
036400*    NEWTON-RAPHSON - NO SQRT FUNCTION IN THIS SHOP'S COBOL.              
036500     IF WK-SQRT-X = ZERO                                                  
036600         MOVE ZERO TO WK-SQRT-G                                           
036700         GO TO 950-EXIT.                                                  
036800     MOVE WK-SQRT-X TO WK-SQRT-G.                                         
036900     PERFORM 955-SQRT-PASS THRU 955-EXIT                                  
037000         VARYING WK-SQRT-I FROM 1 BY 1 UNTIL WK-SQRT-I > 25.              
037100 950-EXIT.                                                                
037200     EXIT.                                                                
037300                                                                          
037400 955-SQRT-PASS.                                                           
037500     COMPUTE WK-SQRT-G ROUNDED =                                          
037600         (WK-SQRT-G + (WK-SQRT-X / WK-SQRT-G)) / 2.                       
037700 955-EXIT.                                                                
037800     EXIT.                                                                
