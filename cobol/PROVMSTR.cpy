000100******************************************************************        
000200* COPYBOOK.           PROVMSTR                                            
000300* DESCRIPTION.        LICENSED CHILDCARE PROVIDER MASTER RECORD           
000400*                     ONE RECORD PER LICENSED PROVIDER/ESTAB-             
000500*                     LISHMENT.  SORTED ASCENDING BY LICENSE              
000600*                     NUMBER ON THE INPUT FILE.                           
000700******************************************************************        
000800* CHANGES.                                                                
000900* 10/14/25 rmj - 1.0.00 Cut from the DCLGEN'd PROVIDER table for          
001000*                       the fraud-watch run - no DB2 behind this          
001100*                       one, master is a flat sorted file.                
001200* 10/28/25 rmj - 1.0.01 REVENUE was cut one PIC size short of the         
001300*                       run spec - widened to 9 digits.                   
001400******************************************************************        
001500 01  PROVMSTR-REC.                                                        
001600     05  LICENSE-NUMBER          PIC X(12).                               
001700     05  PROVIDER-NAME           PIC X(40).                               
001800     05  ADDRESS                 PIC X(30).                               
001900     05  CITY                    PIC X(20).                               
002000     05  STATE                   PIC X(02).                               
002100     05  COUNTY                  PIC X(20).                               
002200     05  LICENSE-TYPE            PIC X(25).                               
002300     05  LICENSE-STATUS          PIC X(10).                               
002400         88  LIC-ACTIVE          VALUE "ACTIVE".                          
002500     05  CAPACITY                PIC 9(05).                               
002600     05  EIN                     PIC X(09).                               
002700     05  REVENUE                 PIC S9(09)V99.                           
002800     05  FILLER                  PIC X(16).                               
